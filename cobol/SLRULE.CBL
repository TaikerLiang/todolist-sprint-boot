000100* SLRULE.CBL
000200*-------------------------------------------------------------
000300*   SELECT clause for RULE-FILE - the approval rule table
000400*   (10 card-image rows, seeded once by data processing and
000500*   never touched by these programs).  Loaded whole into the
000600*   RULE-TABLE OCCURS area by PL-LOAD-RULE-TABLE.CBL at the
000700*   top of every run; every lookup afterward is a table scan,
000800*   not a re-read of the file.
000900*-------------------------------------------------------------
001000    SELECT RULE-FILE ASSIGN TO "RULEFILE"
001100           ORGANIZATION IS LINE SEQUENTIAL.

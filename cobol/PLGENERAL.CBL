000100* PLGENERAL.CBL
000200*-------------------------------------------------------------
000300*   Procedure library - general-purpose terminal handling,
000400*   shared unchanged (in spirit) across every program in the
000500*   shop's applications.  Requires JUMP-LINE, W-VALID-ANSWER
000600*   (see wscase01.cbl / local WORKING-STORAGE) and
000700*   MSG-CONFIRMATION to be defined by the calling program.
000800*-------------------------------------------------------------
000900
001000 CLEAR-SCREEN.
001100
001200     PERFORM JUMP-LINE 24 TIMES.
001300*_________________________________________________________________________
001400
001500 JUMP-LINE.
001600
001700     DISPLAY " ".
001800*_________________________________________________________________________
001900
002000 ASK-USER-IF-WANT-TO-COMPLETE.
002100
002200     MOVE "N" TO W-VALID-ANSWER.
002300
002400     PERFORM CONFIRM-EXECUTION.
002500     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
002600*_________________________________________________________________________
002700
002800 CONFIRM-EXECUTION.
002900
003000     DISPLAY MSG-CONFIRMATION.
003100     ACCEPT W-VALID-ANSWER.
003200
003300     INSPECT W-VALID-ANSWER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
003400
003500     IF NOT VALID-ANSWER
003600        DISPLAY "ANSWER Y OR N !".
003700*_________________________________________________________________________
003800
003900 CONFIRM-IF-WANT-TO-QUIT.
004000
004100     MOVE "DO YOU WANT TO QUIT ? <Y/N>" TO MSG-CONFIRMATION.
004200     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
004300*_________________________________________________________________________

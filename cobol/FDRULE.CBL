000100* FDRULE.CBL
000200*-------------------------------------------------------------
000300*   Record layout for RULE-FILE.  80 bytes of data plus a
000400*   1-byte pad, punched to a card-image width - this is the
000500*   one file in the system still that way, which is appropriate
000600*   since it is short, static, and never maintained on-line.
000700*-------------------------------------------------------------
001000 FD  RULE-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  RULE-RECORD.
001400     05  RULE-ITEM-TYPE           PIC X(07).
001500     05  RULE-OPERATION           PIC X(06).
001600     05  RULE-CONDITION-FLD       PIC X(20).
001700     05  RULE-CONDITION-VAL       PIC X(20).
001800     05  RULE-PRIORITY            PIC 9(03).
001900     05  RULE-ROLE-TABLE OCCURS 3 TIMES.
002000         10  RULE-ROLE                PIC X(07).
002100         10  RULE-MANDATORY-FLAG      PIC 9(01).
002200             88  RULE-ROLE-IS-MANDATORY   VALUE 1.
002300             88  RULE-ROLE-IS-OPTIONAL    VALUE 0.
002400     05  FILLER                   PIC X(01).

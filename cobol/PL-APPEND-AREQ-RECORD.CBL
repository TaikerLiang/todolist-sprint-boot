000100* PL-APPEND-AREQ-RECORD.CBL
000200*-------------------------------------------------------------
000300*   Files a new APPROVAL-REQUEST row.  Line-sequential files
000400*   carry no GENERATED ALWAYS AS IDENTITY, so the next
000500*   REQUEST-ID is one more than the highest already on file -
000600*   a full read pass to find that high value before the row
000700*   is appended.
000900*
001000*   Caller loads AREQ-TARGET-ITEM-TYPE, AREQ-TARGET-ITEM-ID,
001100*   AREQ-OPERATION, AREQ-REQUESTED-LEVEL, AREQ-REQUESTED-AMOUNT,
001200*   AREQ-STATUS and AREQ-REQUESTER-ID into APPROVAL-REQUEST-RECORD,
001300*   then PERFORMs APPEND-AREQ-RECORD; on return
001400*   AREQ-REQUEST-ID holds the id just assigned.
001500*
001600*   CHANGE LOG
001700*   ----------
001800*   1994-11-16 rlf  0000  New module.
001900*-------------------------------------------------------------

002000 APPEND-AREQ-RECORD.

002100     PERFORM FIND-HIGHEST-AREQ-ID.
002200     PERFORM STAMP-AREQ-CREATED-AT.

002300     ADD 1 TO W-HIGHEST-AREQ-ID GIVING AREQ-REQUEST-ID.

002400     OPEN EXTEND APPROVAL-REQUEST-FILE.
002500     WRITE APPROVAL-REQUEST-RECORD.
002600     CLOSE APPROVAL-REQUEST-FILE.
002700*_________________________________________________________________________

002800 FIND-HIGHEST-AREQ-ID.

002900     MOVE ZERO TO W-HIGHEST-AREQ-ID.
003000     MOVE "N"  TO W-APPEND-AREQ-AT-END.

003100     OPEN INPUT APPROVAL-REQUEST-FILE.
003200     PERFORM READ-AREQ-FILE-FOR-HIGH-ID.

003300     PERFORM KEEP-AREQ-ID-IF-HIGHEST
003400                 UNTIL W-APPEND-AREQ-AT-END.

003500     CLOSE APPROVAL-REQUEST-FILE.
003600*_________________________________________________________________________

003700 KEEP-AREQ-ID-IF-HIGHEST.

003800     IF AREQ-REQUEST-ID > W-HIGHEST-AREQ-ID
003900        MOVE AREQ-REQUEST-ID TO W-HIGHEST-AREQ-ID.

004000     PERFORM READ-AREQ-FILE-FOR-HIGH-ID.
004100*_________________________________________________________________________

004200 READ-AREQ-FILE-FOR-HIGH-ID.

004300     READ APPROVAL-REQUEST-FILE NEXT RECORD
004400        AT END
004500           MOVE "Y" TO W-APPEND-AREQ-AT-END.
004600*_________________________________________________________________________

004700 STAMP-AREQ-CREATED-AT.

004800     PERFORM GET-CURRENT-TIMESTAMP-RETURN-GDNW.
004900     MOVE GDNW-TIMESTAMP-DATE-PART TO AREQ-CREATED-DATE.
005000     MOVE GDNW-TIMESTAMP-TIME-PART TO AREQ-CREATED-TIME.
005100     MOVE GDNW-TIMESTAMP-DATE-PART TO AREQ-UPDATED-DATE.
005200     MOVE GDNW-TIMESTAMP-TIME-PART TO AREQ-UPDATED-TIME.
005300*_________________________________________________________________________

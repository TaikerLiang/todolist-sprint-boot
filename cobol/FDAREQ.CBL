000100* FDAREQ.CBL
000200*-------------------------------------------------------------
000300*   Record layout for APPROVAL-REQUEST-FILE, and its
000400*   old-master/new-master output twin.  The two FDs must stay
000500*   in lock step field-for-field - APPROVAL-REQUEST-RECORD is
000600*   MOVEd straight across in PL-APPEND-AREQ-RECORD.CBL and
000700*   PL-REWRITE-AREQ-STATUS.CBL.
000750*
000760*   AREQ-STATUS runs PIC X(18), not X(17) - "PARTIALLY_APPROVED"
000770*   is 18 characters and every status value in this field has to
000780*   fit un-truncated.
000800*-------------------------------------------------------------
001000 FD  APPROVAL-REQUEST-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  APPROVAL-REQUEST-RECORD.
001400     05  AREQ-REQUEST-ID          PIC 9(09).
001500     05  AREQ-TARGET-ITEM-TYPE    PIC X(07).
001600         88  AREQ-TARGET-IS-TODO      VALUE "TODO   ".
001700         88  AREQ-TARGET-IS-INVOICE   VALUE "INVOICE".
001800     05  AREQ-TARGET-ITEM-ID      PIC 9(09).
001900     05  AREQ-OPERATION           PIC X(06).
002000         88  AREQ-OP-IS-CREATE        VALUE "CREATE".
002100         88  AREQ-OP-IS-UPDATE        VALUE "UPDATE".
002200         88  AREQ-OP-IS-DELETE        VALUE "DELETE".
002300     05  AREQ-REQUESTED-LEVEL     PIC X(06).
002400     05  AREQ-REQUESTED-AMOUNT    PIC S9(8)V9(2).
002500     05  AREQ-STATUS              PIC X(18).
002600         88  AREQ-IS-PENDING            VALUE "PENDING           ".
002700         88  AREQ-IS-PARTIAL            VALUE "PARTIALLY_APPROVED".
002800         88  AREQ-IS-APPROVED           VALUE "APPROVED          ".
002900         88  AREQ-IS-REJECTED           VALUE "REJECTED          ".
003000         88  AREQ-IS-WITHDRAWN          VALUE "WITHDRAWN         ".
003100         88  AREQ-IS-ACTIVE             VALUE "PENDING           "
003200                                               "PARTIALLY_APPROVED".
003300     05  AREQ-REQUESTER-ID        PIC 9(09).
003400     05  AREQ-CREATED-AT.
003500         10  AREQ-CREATED-DATE    PIC X(10).
003600         10  FILLER               PIC X(01).
003700         10  AREQ-CREATED-TIME    PIC X(15).
003800     05  AREQ-UPDATED-AT.
003900         10  AREQ-UPDATED-DATE    PIC X(10).
004000         10  FILLER               PIC X(01).
004100         10  AREQ-UPDATED-TIME    PIC X(15).
004200     05  FILLER                   PIC X(04).
004300
004400 FD  APPROVAL-REQUEST-FILE-NEW
004500     LABEL RECORDS ARE STANDARD.
004600
004700 01  APPROVAL-REQUEST-NEW-RECORD.
004800     05  NEW-AREQ-REQUEST-ID          PIC 9(09).
004900     05  NEW-AREQ-TARGET-ITEM-TYPE    PIC X(07).
005000     05  NEW-AREQ-TARGET-ITEM-ID      PIC 9(09).
005100     05  NEW-AREQ-OPERATION           PIC X(06).
005200     05  NEW-AREQ-REQUESTED-LEVEL     PIC X(06).
005300     05  NEW-AREQ-REQUESTED-AMOUNT    PIC S9(8)V9(2).
005400     05  NEW-AREQ-STATUS              PIC X(18).
005500     05  NEW-AREQ-REQUESTER-ID        PIC 9(09).
005600     05  NEW-AREQ-CREATED-AT.
005700         10  NEW-AREQ-CREATED-DATE    PIC X(10).
005800         10  FILLER                   PIC X(01).
005900         10  NEW-AREQ-CREATED-TIME    PIC X(15).
006000     05  NEW-AREQ-UPDATED-AT.
006100         10  NEW-AREQ-UPDATED-DATE    PIC X(10).
006200         10  FILLER                   PIC X(01).
006300         10  NEW-AREQ-UPDATED-TIME    PIC X(15).
006400     05  FILLER                       PIC X(04).

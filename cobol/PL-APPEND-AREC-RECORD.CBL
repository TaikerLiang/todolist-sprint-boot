000100* PL-APPEND-AREC-RECORD.CBL
000200*-------------------------------------------------------------
000300*   Files a new APPROVAL-RECORD row (one approver decision).
000400*   Same next-id-by-scan technique as PL-APPEND-AREQ-RECORD.CBL.
000500*
000600*   Caller loads AREC-REQUEST-ID-FK, AREC-APPROVER-ID,
000700*   AREC-APPROVER-ROLE, AREC-DECISION and AREC-COMMENT into
000800*   APPROVAL-RECORD-REC, then PERFORMs APPEND-AREC-RECORD; on
000900*   return AREC-RECORD-ID holds the id just assigned.
001000*
001100*   CHANGE LOG
001200*   ----------
001300*   1994-11-16 rlf  0000  New module.
001400*-------------------------------------------------------------

001500 APPEND-AREC-RECORD.

001600     PERFORM FIND-HIGHEST-AREC-ID.
001700     PERFORM STAMP-AREC-CREATED-AT.

001800     ADD 1 TO W-HIGHEST-AREC-ID GIVING AREC-RECORD-ID.

001900     OPEN EXTEND APPROVAL-RECORD-FILE.
002000     WRITE APPROVAL-RECORD-REC.
002100     CLOSE APPROVAL-RECORD-FILE.
002200*_________________________________________________________________________

002300 FIND-HIGHEST-AREC-ID.

002400     MOVE ZERO TO W-HIGHEST-AREC-ID.
002500     MOVE "N"  TO W-APPEND-AREC-AT-END.

002600     OPEN INPUT APPROVAL-RECORD-FILE.
002700     PERFORM READ-AREC-FILE-FOR-HIGH-ID.

002800     PERFORM KEEP-AREC-ID-IF-HIGHEST
002900                 UNTIL W-APPEND-AREC-AT-END.

003000     CLOSE APPROVAL-RECORD-FILE.
003100*_________________________________________________________________________

003200 KEEP-AREC-ID-IF-HIGHEST.

003300     IF AREC-RECORD-ID > W-HIGHEST-AREC-ID
003400        MOVE AREC-RECORD-ID TO W-HIGHEST-AREC-ID.

003500     PERFORM READ-AREC-FILE-FOR-HIGH-ID.
003600*_________________________________________________________________________

003700 READ-AREC-FILE-FOR-HIGH-ID.

003800     READ APPROVAL-RECORD-FILE NEXT RECORD
003900        AT END
004000           MOVE "Y" TO W-APPEND-AREC-AT-END.
004100*_________________________________________________________________________

004200 STAMP-AREC-CREATED-AT.

004300     PERFORM GET-CURRENT-TIMESTAMP-RETURN-GDNW.
004400     MOVE GDNW-TIMESTAMP-DATE-PART TO AREC-CREATED-DATE.
004500     MOVE GDNW-TIMESTAMP-TIME-PART TO AREC-CREATED-TIME.
004600*_________________________________________________________________________

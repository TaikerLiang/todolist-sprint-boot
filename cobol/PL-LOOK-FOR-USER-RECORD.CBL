000100* PL-LOOK-FOR-USER-RECORD.CBL
000200*-------------------------------------------------------------
000300*   Table-scan lookup of USER-FILE by USER-ID.  USER-FILE is
000400*   LINE SEQUENTIAL and carries no key of its own, so this is a
000500*   straight top-to-bottom read of every row until USER-ID
000600*   matches or the file runs out - no INDEXED ORGANIZATION on
000700*   this file, so no INVALID KEY test to lean on.
000800*
000900*   Caller loads W-LOOK-FOR-USER-ID, PERFORMs LOOK-FOR-USER-
001000*   RECORD; on return USER-WAS-FOUND says whether the id
001100*   exists, and if so USER-RECORD holds the row.
001200*
001300*   CHANGE LOG
001400*   ----------
001500*   1994-11-09 rlf  0000  New module.
001600*-------------------------------------------------------------

001700 LOOK-FOR-USER-RECORD.

001800     MOVE "N" TO W-USER-FOUND-SWITCH.
001900     MOVE "N" TO W-END-OF-USER-FILE.

002000     OPEN INPUT USER-FILE.
002100     PERFORM READ-USER-FILE-NEXT-RECORD.

002200     PERFORM TEST-ONE-USER-RECORD
002300                 UNTIL END-OF-USER-FILE
002400                    OR USER-WAS-FOUND.

002500     CLOSE USER-FILE.
002600*_________________________________________________________________________

002700 TEST-ONE-USER-RECORD.

002800     IF USER-ID EQUAL W-LOOK-FOR-USER-ID
002900        MOVE "Y" TO W-USER-FOUND-SWITCH
003000     ELSE
003100        PERFORM READ-USER-FILE-NEXT-RECORD.
003200*_________________________________________________________________________

003300 READ-USER-FILE-NEXT-RECORD.

003400     READ USER-FILE NEXT RECORD
003500        AT END
003600           MOVE "Y" TO W-END-OF-USER-FILE.
003700*_________________________________________________________________________

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVOICE-APPROVAL-REQUEST.
000300 AUTHOR.        R L FOUNTAIN.
000400 INSTALLATION.  DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  NOVEMBER 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*   Files a create/change/delete request against an INVOICE-FILE
001000*   item, built the same way TODO-APPROVAL-REQUEST is - see that
001100*   module's header for the shape this follows.  INVOICE-FILE
001200*   is read-only here; only AMOUNT and LEVEL ever drive rule
001300*   matching for this item type, per the request layout.
001500*
001600*   CHANGE LOG
001700*   ----------
001800*   1994-11-04 rlf  0000  New module - files a create/change/
001900*                         delete request against INVOICE-FILE.
002000*   1995-06-19 rlf  0022  Rule engine wired in, matching the
002100*                         TODO-APPROVAL-REQUEST change of the
002200*                         same date.
002300*   1997-04-14 rlf  0071  Duplicate-active-request check added
002400*                         per audit finding 0071.
002500*   1998-12-08 wjb  0180  Y2K READINESS REVIEW - no 2-digit year
002600*                         fields in this module; timestamps come
002700*                         from PLDATE.CBL's GDNW work area.
002710*   2004-05-11 klm  0318  Same 0318 fix as TODO-APPROVAL-REQUEST -
002720*                         the 0071 duplicate check was firing on
002730*                         ADD as well; ADD no longer calls CHECK-
002740*                         DUP-ACTIVE-AREQ.
002750*   2004-05-11 klm  0318  CHANGE-INVC-REQUEST had no way to key in
002760*                         a new STATUS, so the diff table PL-
002770*                         BUILD-DIFF now builds could never show a
002780*                         STATUS change.  S=STATUS option added to
002790*                         ASK-WHICH-INVC-FIELD-TO-CHANGE.
002800*-------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     COPY "SLUSER.CBL".
003700     COPY "SLINVC.CBL".
003800     COPY "SLRULE.CBL".
003900     COPY "SLAREQ.CBL".
004000     COPY "SLNOTIF.CBL".
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500     COPY "FDUSER.CBL".
004600     COPY "FDINVC.CBL".
004700     COPY "FDRULE.CBL".
004800     COPY "FDAREQ.CBL".
004900     COPY "FDNOTIF.CBL".
005000
005100 WORKING-STORAGE SECTION.
005200
005300     COPY "wscase01.cbl".
005400     COPY "wsnowstm.cbl".
005500     COPY "WSRULETB.cbl".
005600     COPY "WSLOOKUP.cbl".
005700     COPY "WSDIFTB.cbl".
005800     COPY "WSNOTIF.cbl".
005900
006000 01  W-INVC-MENU-OPTION             PIC 9        COMP.
006100     88  VALID-INVC-MENU-OPTION         VALUE 0 THROUGH 3.
006200
006300 01  W-INVC-MENU-OPTION-GROUP.
006400     05  W-INVC-MENU-OPTION-X      PIC X.
006500 01  W-INVC-MENU-OPTION-EDIT REDEFINES W-INVC-MENU-OPTION-GROUP.
006600     05  W-INVC-MENU-OPTION-DISP  PIC ZZ9.
006700 01  W-INVC-MENU-OPTION-NUM REDEFINES W-INVC-MENU-OPTION-GROUP.
006800     05  W-INVC-MENU-OPTION-D9   PIC 9.
006900
007000 01  W-ENTRY-INVOICE-ID             PIC 9(09).
007100 01  W-ENTRY-REQUESTER-ID           PIC 9(09).
007200
007300 01  W-ENTRY-AMOUNT                 PIC S9(8)V9(2).
007400 01  W-ENTRY-LEVEL                  PIC X(06).
007450 01  W-ENTRY-INVC-STATUS            PIC X(08).
007500
007600 01  W-ENTRY-CHANGE-WHAT            PIC X.
007700     88  ENTRY-CHANGE-AMOUNT            VALUE "A".
007800     88  ENTRY-CHANGE-LEVEL             VALUE "L".
007850     88  ENTRY-CHANGE-STATUS            VALUE "S".
007900     88  ENTRY-CHANGE-DONE              VALUE "X".
008000
008100 01  W-FOUND-INVC-RECORD            PIC X.
008200     88  FOUND-INVC-RECORD              VALUE "Y".
008300 01  W-END-OF-INVC-FILE-LOCAL       PIC X.
008400     88  END-OF-INVC-FILE-LOCAL         VALUE "Y".
008500
008600*   Numeric-vs-signed view of the request amount, kept as a
008700*   REDEFINES the way the shop's other maintenance programs
008800*   carry more than one view of a money field.
008900 01  W-ENTRY-AMOUNT-GROUP REDEFINES W-ENTRY-AMOUNT.
009000     05  W-ENTRY-AMOUNT-DIGITS      PIC S9(8)V99.
009300
009400 01  W-VALID-ANSWER                 PIC X.
009500     88  VALID-ANSWER                   VALUE "Y", "N".
009600
009700 77  MSG-CONFIRMATION               PIC X(40).
009800 77  DUMMY                          PIC X.
009900*_________________________________________________________________________
010000
010100 PROCEDURE DIVISION.
010200
010300     PERFORM LOAD-RULE-TABLE.
010400
010500     PERFORM GET-INVC-MENU-OPTION.
010600     PERFORM GET-INVC-MENU-OPTION UNTIL
010700                                 W-INVC-MENU-OPTION EQUAL ZERO
010800                              OR VALID-INVC-MENU-OPTION.
010900
011000     PERFORM DO-INVC-OPTIONS UNTIL W-INVC-MENU-OPTION EQUAL ZERO.
011100
011200     EXIT PROGRAM.
011300     STOP RUN.
011400*_________________________________________________________________________
011500
011600 GET-INVC-MENU-OPTION.
011700
011800     PERFORM CLEAR-SCREEN.
011900     DISPLAY "                   INVOICE APPROVAL REQUEST".
012000     DISPLAY " ".
012100     DISPLAY "                   -----------------------------".
012200     DISPLAY "                   | 1 - REQUEST A CREATE      |".
012300     DISPLAY "                   | 2 - REQUEST A CHANGE      |".
012400     DISPLAY "                   | 3 - REQUEST A DELETE      |".
012500     DISPLAY "                   | 0 - RETURN TO MAIN MENU   |".
012600     DISPLAY "                   -----------------------------".
012700     DISPLAY " ".
012800     DISPLAY "                    - CHOOSE AN OPTION FROM MENU:  ".
012900     PERFORM JUMP-LINE 7 TIMES.
013000     ACCEPT W-INVC-MENU-OPTION.
013100
013200     IF NOT VALID-INVC-MENU-OPTION
013300        DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
013400        ACCEPT DUMMY.
013500*_________________________________________________________________________
013600
013700 DO-INVC-OPTIONS.
013800
013900     IF W-INVC-MENU-OPTION EQUAL 1
014000        PERFORM ADD-INVC-REQUEST.
014100
014200     IF W-INVC-MENU-OPTION EQUAL 2
014300        PERFORM CHANGE-INVC-REQUEST.
014400
014500     IF W-INVC-MENU-OPTION EQUAL 3
014600        PERFORM DELETE-INVC-REQUEST.
014700
014800     PERFORM GET-INVC-MENU-OPTION.
014900     PERFORM GET-INVC-MENU-OPTION UNTIL
015000                                 W-INVC-MENU-OPTION EQUAL ZERO
015100                              OR VALID-INVC-MENU-OPTION.
015200*_________________________________________________________________________
015300
015400 ADD-INVC-REQUEST.
015500
015600     DISPLAY "ENTER INVOICE AMOUNT (IMPLIED 2 DECIMALS, NO PUNCTUATION): ".
015700     ACCEPT W-ENTRY-AMOUNT-DIGITS.
015800     DISPLAY "ENTER PRIORITY LEVEL (LOW/MEDIUM/HIGH): ".
016000     ACCEPT W-ENTRY-LEVEL.
016100     DISPLAY "ENTER YOUR USER ID: ".
016200     ACCEPT W-ENTRY-REQUESTER-ID.
016300
016400     MOVE "CREATE" TO AREQ-OPERATION.
016500     MOVE "INVOICE" TO AREQ-TARGET-ITEM-TYPE.
016600     MOVE ZERO      TO AREQ-TARGET-ITEM-ID.
016700     MOVE W-ENTRY-REQUESTER-ID TO AREQ-REQUESTER-ID.
016800     MOVE W-ENTRY-LEVEL        TO AREQ-REQUESTED-LEVEL.
016900     MOVE W-ENTRY-AMOUNT       TO AREQ-REQUESTED-AMOUNT.
017000
017100     PERFORM VALIDATE-REQUESTER-AND-DUP-INVC.
017200     IF W-DUP-FOUND-SWITCH EQUAL "Y" OR W-USER-FOUND-SWITCH EQUAL "N"
017300        GO TO ADD-INVC-REQUEST-EXIT.
017400
017500     MOVE "Y" TO NEW-INVC-AMOUNT-SW.
017600     MOVE W-ENTRY-AMOUNT TO W-NEW-INVC-AMOUNT.
017700     MOVE "Y" TO NEW-INVC-LEVEL-SW.
017800     MOVE W-ENTRY-LEVEL TO W-NEW-INVC-LEVEL.
017850     MOVE "Y" TO NEW-INVC-STATUS-SW.
017860     MOVE "CREATED " TO W-NEW-INVC-STATUS.
017900
018000     MOVE "INVOICE"       TO W-MATCH-ITEM-TYPE.
018100     MOVE "CREATE"        TO W-MATCH-OPERATION.
018200     MOVE W-ENTRY-LEVEL   TO W-MATCH-FIELD-VALUE.
018300     MOVE "CREATE"        TO W-DIFF-OPERATION.
018400
018500     PERFORM FILE-THE-REQUEST.
018600
018700 ADD-INVC-REQUEST-EXIT.
018800     PERFORM PAUSE-FOR-ENTER.
018900*_________________________________________________________________________
019000
019100 VALIDATE-REQUESTER-AND-DUP-INVC.
019200
019300     MOVE W-ENTRY-REQUESTER-ID TO W-LOOK-FOR-USER-ID.
019400     PERFORM LOOK-FOR-USER-RECORD.
019500     IF NOT USER-WAS-FOUND
019600        DISPLAY "NO SUCH USER ID ON FILE - REQUEST REFUSED"
019700     ELSE
019710        MOVE "N" TO W-DUP-FOUND-SWITCH
019720        IF AREQ-OPERATION NOT EQUAL "CREATE"
019800           MOVE "INVOICE"           TO W-DUP-TARGET-ITEM-TYPE
019900           MOVE AREQ-TARGET-ITEM-ID TO W-DUP-TARGET-ITEM-ID
020000           PERFORM CHECK-DUP-ACTIVE-AREQ
020100           IF DUPLICATE-ACTIVE-REQUEST-EXISTS
020200              DISPLAY "AN ACTIVE REQUEST ALREADY EXISTS FOR THIS ITEM".
020300*_________________________________________________________________________
020400
020500 CHANGE-INVC-REQUEST.
020600
020700     DISPLAY "ENTER INVOICE-ID TO CHANGE: ".
020800     ACCEPT W-ENTRY-INVOICE-ID.
020900     PERFORM LOOK-FOR-INVC-RECORD-LOCAL.
021000     IF NOT FOUND-INVC-RECORD
021100        DISPLAY "NO SUCH INVOICE ON FILE ! <ENTER> TO CONTINUE"
021200        ACCEPT DUMMY
021300        GO TO CHANGE-INVC-REQUEST-EXIT.
021400
021500     MOVE "N" TO NEW-INVC-AMOUNT-SW.
021600     MOVE "N" TO NEW-INVC-LEVEL-SW.
021650     MOVE "N" TO NEW-INVC-STATUS-SW.
021700     MOVE INVOICE-LEVEL TO W-ENTRY-LEVEL.
021800
021900     PERFORM ASK-WHICH-INVC-FIELD-TO-CHANGE
022000                 UNTIL ENTRY-CHANGE-DONE.
022100
022200     DISPLAY "ENTER YOUR USER ID (REQUESTER): ".
022300     ACCEPT W-ENTRY-REQUESTER-ID.
022400
022500     MOVE "UPDATE"   TO AREQ-OPERATION.
022600     MOVE "INVOICE"  TO AREQ-TARGET-ITEM-TYPE.
022700     MOVE W-ENTRY-INVOICE-ID   TO AREQ-TARGET-ITEM-ID.
022800     MOVE W-ENTRY-REQUESTER-ID TO AREQ-REQUESTER-ID.
022900     MOVE W-ENTRY-LEVEL        TO AREQ-REQUESTED-LEVEL.
023000     IF NEW-INVC-AMOUNT-PRESENT
023100        MOVE W-NEW-INVC-AMOUNT TO AREQ-REQUESTED-AMOUNT
023200     ELSE
023300        MOVE INVOICE-AMOUNT    TO AREQ-REQUESTED-AMOUNT.
023400
023500     PERFORM VALIDATE-REQUESTER-AND-DUP-INVC.
023600     IF W-DUP-FOUND-SWITCH EQUAL "Y" OR W-USER-FOUND-SWITCH EQUAL "N"
023700        GO TO CHANGE-INVC-REQUEST-EXIT.
023800
023900     MOVE "INVOICE"     TO W-MATCH-ITEM-TYPE.
024000     MOVE "UPDATE"      TO W-MATCH-OPERATION.
024100     MOVE W-ENTRY-LEVEL TO W-MATCH-FIELD-VALUE.
024200     MOVE "UPDATE"      TO W-DIFF-OPERATION.
024300
024400     PERFORM FILE-THE-REQUEST.
024500
024600 CHANGE-INVC-REQUEST-EXIT.
024700     PERFORM PAUSE-FOR-ENTER.
024800*_________________________________________________________________________
024900
025000 ASK-WHICH-INVC-FIELD-TO-CHANGE.
025100
025150     DISPLAY "CHANGE WHICH FIELD - A=AMOUNT L=LEVEL S=STATUS X=DONE: ".
025300     ACCEPT W-ENTRY-CHANGE-WHAT.
025400     INSPECT W-ENTRY-CHANGE-WHAT CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
025500
025600     IF ENTRY-CHANGE-AMOUNT
025700        DISPLAY "ENTER NEW AMOUNT (IMPLIED 2 DECIMALS): "
025800        ACCEPT W-ENTRY-AMOUNT-DIGITS
025900        MOVE "Y" TO NEW-INVC-AMOUNT-SW
026000        MOVE W-ENTRY-AMOUNT TO W-NEW-INVC-AMOUNT.
026200
026300     IF ENTRY-CHANGE-LEVEL
026400        DISPLAY "ENTER NEW LEVEL (LOW/MEDIUM/HIGH): "
026500        ACCEPT W-ENTRY-LEVEL
026600        MOVE "Y" TO NEW-INVC-LEVEL-SW
026700        MOVE W-ENTRY-LEVEL TO W-NEW-INVC-LEVEL.
026750
026760     IF ENTRY-CHANGE-STATUS
026770        DISPLAY "ENTER NEW STATUS: "
026780        ACCEPT W-ENTRY-INVC-STATUS
026790        MOVE "Y" TO NEW-INVC-STATUS-SW
026795        MOVE W-ENTRY-INVC-STATUS TO W-NEW-INVC-STATUS.
026800*_________________________________________________________________________
026900
027000 DELETE-INVC-REQUEST.
027100
027200     DISPLAY "ENTER INVOICE-ID TO DELETE: ".
027300     ACCEPT W-ENTRY-INVOICE-ID.
027400     PERFORM LOOK-FOR-INVC-RECORD-LOCAL.
027500     IF NOT FOUND-INVC-RECORD
027600        DISPLAY "NO SUCH INVOICE ON FILE ! <ENTER> TO CONTINUE"
027700        ACCEPT DUMMY
027800        GO TO DELETE-INVC-REQUEST-EXIT.
027900
028000     MOVE "N" TO NEW-INVC-AMOUNT-SW.
028100     MOVE "N" TO NEW-INVC-LEVEL-SW.
028150     MOVE "N" TO NEW-INVC-STATUS-SW.
028200
028300     DISPLAY "ENTER YOUR USER ID (REQUESTER): ".
028400     ACCEPT W-ENTRY-REQUESTER-ID.
028500
028600     MOVE "DELETE"   TO AREQ-OPERATION.
028700     MOVE "INVOICE"  TO AREQ-TARGET-ITEM-TYPE.
028800     MOVE W-ENTRY-INVOICE-ID   TO AREQ-TARGET-ITEM-ID.
028900     MOVE W-ENTRY-REQUESTER-ID TO AREQ-REQUESTER-ID.
029000     MOVE INVOICE-LEVEL        TO AREQ-REQUESTED-LEVEL.
029100     MOVE INVOICE-AMOUNT       TO AREQ-REQUESTED-AMOUNT.
029200
029300     PERFORM VALIDATE-REQUESTER-AND-DUP-INVC.
029400     IF W-DUP-FOUND-SWITCH EQUAL "Y" OR W-USER-FOUND-SWITCH EQUAL "N"
029500        GO TO DELETE-INVC-REQUEST-EXIT.
029600
029700     MOVE "INVOICE"      TO W-MATCH-ITEM-TYPE.
029800     MOVE "DELETE"       TO W-MATCH-OPERATION.
029900     MOVE INVOICE-LEVEL  TO W-MATCH-FIELD-VALUE.
030000     MOVE "DELETE"       TO W-DIFF-OPERATION.
030100
030200     PERFORM FILE-THE-REQUEST.
030300
030400 DELETE-INVC-REQUEST-EXIT.
030500     PERFORM PAUSE-FOR-ENTER.
030600*_________________________________________________________________________
030700
030800 LOOK-FOR-INVC-RECORD-LOCAL.
030900
031000     MOVE "N" TO W-FOUND-INVC-RECORD.
031100     MOVE "N" TO W-END-OF-INVC-FILE-LOCAL.
031200
031300     OPEN INPUT INVOICE-FILE.
031400     PERFORM READ-INVC-FILE-LOCAL-NEXT.
031500
031600     PERFORM TEST-ONE-INVC-RECORD-LOCAL
031700                 UNTIL END-OF-INVC-FILE-LOCAL
031800                    OR FOUND-INVC-RECORD.
031900
032000     CLOSE INVOICE-FILE.
032100*_________________________________________________________________________
032200
032300 TEST-ONE-INVC-RECORD-LOCAL.
032400
032500     IF INVOICE-REC-ID EQUAL W-ENTRY-INVOICE-ID
032600        MOVE "Y" TO W-FOUND-INVC-RECORD
032700     ELSE
032800        PERFORM READ-INVC-FILE-LOCAL-NEXT.
032900*_________________________________________________________________________
033000
033100 READ-INVC-FILE-LOCAL-NEXT.
033200
033300     READ INVOICE-FILE NEXT RECORD
033400        AT END
033500           MOVE "Y" TO W-END-OF-INVC-FILE-LOCAL.
033600*_________________________________________________________________________
033700
033800 FILE-THE-REQUEST.
033900
034000*   Common tail for ADD/CHANGE/DELETE - see TODO-APPROVAL-
034100*   REQUEST's paragraph of the same name for the fuller
034200*   commentary; identical shape, INVOICE-side diff builder.
034300     PERFORM FIND-MATCHING-RULE.
034400
034500     IF NOT RULE-WAS-FOUND
034600        DISPLAY "NO MATCHING APPROVAL RULE ON FILE - REQUEST REFUSED"
034700     ELSE
034800        PERFORM DECIDE-STATUS-FILE-AND-NOTIFY.
034900*_________________________________________________________________________
035000
035100 DECIDE-STATUS-FILE-AND-NOTIFY.
035200
035300     MOVE ZERO TO APPROVED-ROLE-COUNT.
035400     PERFORM CHECK-RULE-SATISFIED.
035500     IF RULE-IS-SATISFIED
035600        MOVE "APPROVED          " TO AREQ-STATUS
035700     ELSE
035800        MOVE "PENDING           " TO AREQ-STATUS.
035900
036000     PERFORM BUILD-INVOICE-DIFF.
036100     DISPLAY "FIELD CHANGES FOR THIS REQUEST -".
036200     PERFORM DISPLAY-DIFF-TABLE.
036300     PERFORM APPEND-AREQ-RECORD.
036400
036500     MOVE W-ENTRY-REQUESTER-ID TO W-LOOK-FOR-USER-ID.
036600     PERFORM LOOK-FOR-USER-RECORD.
036700     MOVE USERNAME TO W-NOTIF-REQUESTER-NAME.
036800     PERFORM PRINT-REQUESTED-NOTICE.
036900
037000     DISPLAY "REQUEST FILED - REQUEST-ID = " AREQ-REQUEST-ID.
037100     DISPLAY "STATUS = " AREQ-STATUS.
037200*_________________________________________________________________________
037300
037400     COPY "PLGENERAL.CBL".
037500     COPY "PLMENU.CBL".
037600     COPY "PLDATE.CBL".
037700     COPY "PL-LOAD-RULE-TABLE.CBL".
037800     COPY "PL-MATCH-RULE.CBL".
037900     COPY "PL-LOOK-FOR-USER-RECORD.CBL".
038000     COPY "PL-CHECK-DUP-ACTIVE-AREQ.CBL".
038100     COPY "PL-BUILD-DIFF.CBL".
038200     COPY "PL-APPEND-AREQ-RECORD.CBL".
038300     COPY "PL-PRINT-NOTIFICN.CBL".

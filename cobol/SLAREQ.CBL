000100* SLAREQ.CBL
000200*-------------------------------------------------------------
000300*   SELECT clause for APPROVAL-REQUEST-FILE.  Line-sequential,
000400*   no alternate index - every lookup in this system (by id,
000500*   by target item, by requester) is a table scan performed
000600*   by PL-LOOK-FOR-AREQ-RECORD.CBL or
000700*   PL-CHECK-DUP-ACTIVE-AREQ.CBL.  A status change is applied
000800*   by PL-REWRITE-AREQ-STATUS.CBL, which copies the whole file
000900*   forward to APPROVAL-REQUEST-FILE-NEW with the one matching
001000*   record changed in flight - the same old-master/new-master
001100*   technique this shop already uses for its SORT/WORK-FILE
001200*   report runs, borrowed here because a plain line-sequential
001300*   file cannot be REWRITten in place.
001400*-------------------------------------------------------------
001500    SELECT APPROVAL-REQUEST-FILE ASSIGN TO "AREQFILE"
001600           ORGANIZATION IS LINE SEQUENTIAL.
001700
001800    SELECT APPROVAL-REQUEST-FILE-NEW ASSIGN TO "AREQFILE-NEW"
001900           ORGANIZATION IS LINE SEQUENTIAL.

000100* SLINVC.CBL
000200*-------------------------------------------------------------
000300*   SELECT clause for INVOICE-FILE - the current state of
000400*   every invoice.  Opened INPUT only, same reasoning as
000500*   SLTODO.CBL - see that copybook's banner.
000600*-------------------------------------------------------------
000700    SELECT INVOICE-FILE ASSIGN TO "INVCFILE"
000800           ORGANIZATION IS LINE SEQUENTIAL.

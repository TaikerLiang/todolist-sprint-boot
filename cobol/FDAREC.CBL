000100* FDAREC.CBL
000200*-------------------------------------------------------------
000300*   Record layout for APPROVAL-RECORD-FILE.
000400*-------------------------------------------------------------
001000 FD  APPROVAL-RECORD-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  APPROVAL-RECORD-REC.
001400     05  AREC-RECORD-ID           PIC 9(09).
001500     05  AREC-REQUEST-ID-FK       PIC 9(09).
001600     05  AREC-APPROVER-ID         PIC 9(09).
001700     05  AREC-APPROVER-ROLE       PIC X(07).
001800     05  AREC-DECISION            PIC 9(01).
001900         88  AREC-IS-APPROVE          VALUE 1.
002000         88  AREC-IS-REJECT           VALUE 0.
002100     05  AREC-COMMENT             PIC X(200).
002200     05  AREC-CREATED-AT.
002300         10  AREC-CREATED-DATE    PIC X(10).
002400         10  FILLER               PIC X(01).
002500         10  AREC-CREATED-TIME    PIC X(15).
002600     05  FILLER                   PIC X(09).

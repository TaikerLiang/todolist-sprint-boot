000100* SLTODO.CBL
000200*-------------------------------------------------------------
000300*   SELECT clause for TODO-FILE - the current state of every
000400*   TODO item.  Opened INPUT only; the engine reads the
000500*   current record to build a diff and to test the requested
000600*   LEVEL against the rule table, but the actual add/change/
000700*   delete of the TODO record is applied elsewhere, once the
000800*   request this program may file has cleared approval.
000900*-------------------------------------------------------------
001000    SELECT TODO-FILE ASSIGN TO "TODOFILE"
001100           ORGANIZATION IS LINE SEQUENTIAL.

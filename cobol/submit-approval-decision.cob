000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SUBMIT-APPROVAL-DECISION.
000300 AUTHOR.        R L FOUNTAIN.
000400 INSTALLATION.  DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  NOVEMBER 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*   Records one approver's decision against a pending request,
001000*   acting on the one REQUEST-ID the operator names.  Records
001100*   the decision, checks the approver's role eligibility, and
001200*   re-evaluates the request's status: an approver may vote
001300*   once per request, must hold a role the matched rule actually
001400*   asks for, and a REJECT ends the request outright while an
001450*   APPROVE only closes it
001500*   out once every mandatory role (or one optional role, if the
001600*   rule carries no mandatory role) has voted APPROVE.
001800*
001900*   CHANGE LOG
002000*   ----------
002100*   1994-11-21 rlf  0000  New module - records one approver's
002200*                         decision against a pending request.
002300*   1996-02-14 rlf  0044  Approver role-eligibility check added -
002400*                         approvers were recording decisions for
002500*                         roles the matched rule never asked for.
002600*   1998-12-08 wjb  0180  Y2K READINESS REVIEW - no 2-digit year
002700*                         fields; timestamps delegated to
002800*                         PLDATE.CBL.
002810*   2004-05-11 klm  0318  PRINT-RESPONDED-NOTICE was firing on
002820*                         every decision, on top of whichever
002830*                         approved/rejected notice APPLY-REJECT-
002840*                         DECISION or APPLY-APPROVE-DECISION had
002850*                         already printed.  Responded notice now
002860*                         prints only off the still-partial branch
002870*                         of an approve, inside APPLY-APPROVE-
002880*                         DECISION itself.
002900*-------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     COPY "SLUSER.CBL".
003800     COPY "SLRULE.CBL".
003900     COPY "SLAREQ.CBL".
004000     COPY "SLAREC.CBL".
004100     COPY "SLNOTIF.CBL".
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600     COPY "FDUSER.CBL".
004700     COPY "FDRULE.CBL".
004800     COPY "FDAREQ.CBL".
004900     COPY "FDAREC.CBL".
005000     COPY "FDNOTIF.CBL".
005100
005200 WORKING-STORAGE SECTION.
005300
005400     COPY "wscase01.cbl".
005500     COPY "wsnowstm.cbl".
005600     COPY "WSRULETB.cbl".
005700     COPY "WSLOOKUP.cbl".
005800     COPY "WSNOTIF.cbl".
005900
006000 01  W-ENTRY-REQUEST-ID             PIC 9(09).
006100 01  W-ENTRY-REQUEST-ID-GROUP REDEFINES W-ENTRY-REQUEST-ID.
006200     05  W-ENTRY-REQUEST-ID-DIGITS PIC 9(09).
006300 01  W-ENTRY-REQUEST-ID-EDIT.
006400     05  W-ENTRY-REQUEST-ID-DISP  PIC ZZZZZZZZ9.
006500
006600 01  W-ENTRY-APPROVER-ID            PIC 9(09).
006700
006800 01  W-ENTRY-DECISION               PIC X.
006900     88  ENTRY-DECISION-IS-APPROVE      VALUE "A".
007000     88  ENTRY-DECISION-IS-REJECT       VALUE "R".
007100
007200 01  W-ENTRY-COMMENT                PIC X(200).
007300
007400*   Numeric-vs-alpha view of the refusal code this run stops on,
007500*   the third REDEFINES this module carries.
007600 01  W-STOP-REASON-GROUP.
007700     05  W-STOP-REASON-CODE         PIC 9(02).
007800 01  W-STOP-REASON-EDIT REDEFINES W-STOP-REASON-GROUP.
007900     05  W-STOP-REASON-DISP        PIC Z9.
008000
008100 01  W-REQUEST-REFUSED-SWITCH       PIC X.
008200     88  REQUEST-IS-REFUSED             VALUE "Y".
008300
008400 01  W-APPROVER-ELIGIBLE-SWITCH     PIC X.
008500     88  APPROVER-IS-ELIGIBLE           VALUE "Y".
008600
008700 01  W-VALID-ANSWER                 PIC X.
008800     88  VALID-ANSWER                   VALUE "Y", "N".
008900
009000 77  MSG-CONFIRMATION               PIC X(40).
009100 77  DUMMY                          PIC X.
009200*_________________________________________________________________________
009300
009400 PROCEDURE DIVISION.
009500
009600     PERFORM CLEAR-SCREEN.
009700     PERFORM LOAD-RULE-TABLE.
009800     PERFORM RECORD-THE-DECISION.
009900     PERFORM PAUSE-FOR-ENTER.
010000
010100     EXIT PROGRAM.
010200     STOP RUN.
010300*_________________________________________________________________________
010400
010500 RECORD-THE-DECISION.
010600
010700     MOVE "N" TO W-REQUEST-REFUSED-SWITCH.
010800
010900     DISPLAY "                  RECORD APPROVER DECISION".
011000     DISPLAY " ".
011100     DISPLAY "ENTER REQUEST-ID: ".
011200     ACCEPT W-ENTRY-REQUEST-ID.
011300     DISPLAY "ENTER YOUR (APPROVER) USER ID: ".
011400     ACCEPT W-ENTRY-APPROVER-ID.
011500     DISPLAY "DECISION - A=APPROVE  R=REJECT: ".
011600     ACCEPT W-ENTRY-DECISION.
011700     INSPECT W-ENTRY-DECISION CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
011800     MOVE SPACES TO W-ENTRY-COMMENT.
011900     DISPLAY "ENTER COMMENT (BLANK IF NONE): ".
012000     ACCEPT W-ENTRY-COMMENT.
012100
012200     PERFORM VALIDATE-REQUEST-AND-APPROVER.
012300     IF REQUEST-IS-REFUSED
012400        GO TO RECORD-THE-DECISION-EXIT.
012500
012600     PERFORM CHECK-APPROVER-IS-ELIGIBLE.
012700     IF NOT APPROVER-IS-ELIGIBLE
012800        DISPLAY "APPROVER'S ROLE IS NOT PART OF THE MATCHED RULE"
012900        GO TO RECORD-THE-DECISION-EXIT.
013000
013100     PERFORM CHECK-NOT-ALREADY-DECIDED.
013200     IF REQUEST-IS-REFUSED
013300        GO TO RECORD-THE-DECISION-EXIT.
013400
013500     PERFORM FILE-THE-DECISION.
013600     PERFORM APPLY-DECISION-TO-REQUEST.
013700
013800 RECORD-THE-DECISION-EXIT.
013900     EXIT.
014000*_________________________________________________________________________
014100
014200 VALIDATE-REQUEST-AND-APPROVER.
014300
014400     MOVE W-ENTRY-REQUEST-ID TO W-LOOK-FOR-AREQ-ID.
014500     PERFORM LOOK-FOR-AREQ-RECORD.
014600     IF NOT AREQ-WAS-FOUND
014700        DISPLAY "NO SUCH REQUEST ON FILE"
014800        MOVE "Y" TO W-REQUEST-REFUSED-SWITCH
014900     ELSE
015000        IF NOT AREQ-IS-ACTIVE
015100           DISPLAY "REQUEST IS NOT ACTIVE - ALREADY " AREQ-STATUS
015200           MOVE "Y" TO W-REQUEST-REFUSED-SWITCH.
015300
015400     IF NOT REQUEST-IS-REFUSED
015500        MOVE W-ENTRY-APPROVER-ID TO W-LOOK-FOR-USER-ID
015600        PERFORM LOOK-FOR-USER-RECORD
015700        IF NOT USER-WAS-FOUND
015800           DISPLAY "NO SUCH APPROVER USER ID ON FILE"
015900           MOVE "Y" TO W-REQUEST-REFUSED-SWITCH.
016000*_________________________________________________________________________
016100
016200 CHECK-APPROVER-IS-ELIGIBLE.
016300
016400*   Re-run the same rule match this request was filed under
016500*   (item type/operation/level never change after filing) and
016600*   test the approver's own USER-ROLE against the role set that
016700*   rule requires.
016800     MOVE "N" TO W-APPROVER-ELIGIBLE-SWITCH.
016900
017000     MOVE AREQ-TARGET-ITEM-TYPE   TO W-MATCH-ITEM-TYPE.
017100     MOVE AREQ-OPERATION          TO W-MATCH-OPERATION.
017200     MOVE AREQ-REQUESTED-LEVEL    TO W-MATCH-FIELD-VALUE.
017300     PERFORM FIND-MATCHING-RULE.
017400
017500     IF RULE-WAS-FOUND
017600        MOVE USER-ROLE TO W-SEARCH-ROLE
017700        MOVE "N" TO W-NOTIF-ROLE-WANTED-SWITCH
017800        PERFORM SEARCH-MANDATORY-ROLE-TABLE
017900        IF NOTIF-ROLE-IS-WANTED
018000           MOVE "Y" TO W-APPROVER-ELIGIBLE-SWITCH
018100        ELSE
018200           PERFORM SEARCH-OPTIONAL-ROLE-TABLE
018300           IF NOTIF-ROLE-IS-WANTED
018400              MOVE "Y" TO W-APPROVER-ELIGIBLE-SWITCH.
018450*_________________________________________________________________________
018500
018600 CHECK-NOT-ALREADY-DECIDED.
018700
018800     MOVE W-ENTRY-REQUEST-ID  TO W-SCAN-REQUEST-ID.
018900     MOVE W-ENTRY-APPROVER-ID TO W-SCAN-APPROVER-ID.
019000     PERFORM SCAN-AREC-FOR-REQUEST.
019100
019200     IF APPROVER-ALREADY-DECIDED
019300        DISPLAY "THIS APPROVER HAS ALREADY RECORDED A DECISION"
019400        MOVE "Y" TO W-REQUEST-REFUSED-SWITCH.
019500*_________________________________________________________________________
019600
019700 FILE-THE-DECISION.
019800
019900     MOVE AREQ-REQUEST-ID  TO AREC-REQUEST-ID-FK.
020000     MOVE W-ENTRY-APPROVER-ID TO AREC-APPROVER-ID.
020100     MOVE USER-ROLE        TO AREC-APPROVER-ROLE.
020200     MOVE W-ENTRY-COMMENT  TO AREC-COMMENT.
020300
020400     IF ENTRY-DECISION-IS-APPROVE
020500        MOVE 1 TO AREC-DECISION
020600     ELSE
020700        MOVE 0 TO AREC-DECISION.
020800
020900     PERFORM APPEND-AREC-RECORD.
021000*_________________________________________________________________________
021100
021200 APPLY-DECISION-TO-REQUEST.
021300
021400     MOVE W-ENTRY-APPROVER-ID TO W-LOOK-FOR-USER-ID.
021500     PERFORM LOOK-FOR-USER-RECORD.
021600     MOVE USERNAME TO W-NOTIF-APPROVER-NAME.
021700
021800     MOVE AREQ-REQUESTER-ID TO W-LOOK-FOR-USER-ID.
021900     PERFORM LOOK-FOR-USER-RECORD.
022000     MOVE USERNAME TO W-NOTIF-REQUESTER-NAME.
022100
022200     IF ENTRY-DECISION-IS-REJECT
022300        PERFORM APPLY-REJECT-DECISION
022400     ELSE
022500        PERFORM APPLY-APPROVE-DECISION.
022600
022650     DISPLAY "DECISION RECORDED - REQUEST STATUS IS NOW " AREQ-STATUS.
022900*_________________________________________________________________________
023000
023100 APPLY-REJECT-DECISION.
023200
023300     MOVE "REJECTED          " TO W-REWRITE-NEW-STATUS.
023400     MOVE AREQ-REQUEST-ID      TO W-REWRITE-AREQ-ID.
023500     PERFORM REWRITE-AREQ-STATUS.
023600     MOVE "REJECTED          " TO AREQ-STATUS.
023700
023800     PERFORM PRINT-REJECTED-NOTICE.
023900*_________________________________________________________________________
024000
024100 APPLY-APPROVE-DECISION.
024200
024300     MOVE W-ENTRY-REQUEST-ID  TO W-SCAN-REQUEST-ID.
024400     MOVE ZERO                TO W-SCAN-APPROVER-ID.
024500     PERFORM SCAN-AREC-FOR-REQUEST.
024600     PERFORM CHECK-RULE-SATISFIED.
024700
024800     IF RULE-IS-SATISFIED
024900        MOVE "APPROVED          " TO W-REWRITE-NEW-STATUS
025000     ELSE
025100        MOVE "PARTIALLY_APPROVED" TO W-REWRITE-NEW-STATUS.
025200
025300     MOVE AREQ-REQUEST-ID TO W-REWRITE-AREQ-ID.
025400     PERFORM REWRITE-AREQ-STATUS.
025500     MOVE W-REWRITE-NEW-STATUS TO AREQ-STATUS.
025600
025700     IF RULE-IS-SATISFIED
025710        PERFORM PRINT-APPROVED-NOTICE
025720     ELSE
025730        PERFORM PRINT-RESPONDED-NOTICE.
025900*_________________________________________________________________________
026000
026100     COPY "PLGENERAL.CBL".
026200     COPY "PLMENU.CBL".
026300     COPY "PLDATE.CBL".
026400     COPY "PL-LOAD-RULE-TABLE.CBL".
026500     COPY "PL-MATCH-RULE.CBL".
026600     COPY "PL-LOOK-FOR-USER-RECORD.CBL".
026700     COPY "PL-LOOK-FOR-AREQ-RECORD.CBL".
026800     COPY "PL-SCAN-AREC-FOR-REQUEST.CBL".
026900     COPY "PL-APPEND-AREC-RECORD.CBL".
027000     COPY "PL-REWRITE-AREQ-STATUS.CBL".
027100     COPY "PL-PRINT-NOTIFICN.CBL".

000100* PL-SCAN-AREC-FOR-REQUEST.CBL
000200*-------------------------------------------------------------
000300*   One pass of APPROVAL-RECORD-FILE for a given REQUEST-ID-FK,
000400*   building the two things a decision needs out of the request's
000500*   history: the DISTINCT set of roles that have already voted
000600*   APPROVE (APPROVED-ROLE-TABLE, see
000700*   WSRULETB.cbl - CHECK-RULE-SATISFIED in PL-MATCH-RULE.CBL
000800*   tests against it), and whether W-SCAN-APPROVER-ID has
000900*   already recorded any decision at all on this request (the
001000*   one-decision-per-approver rule).
001100*
001200*   Caller loads W-SCAN-REQUEST-ID and W-SCAN-APPROVER-ID, then
001300*   PERFORMs SCAN-AREC-FOR-REQUEST.
001400*
001500*   CHANGE LOG
001600*   ----------
001700*   1994-11-21 rlf  0000  New module.
001800*-------------------------------------------------------------

001900 SCAN-AREC-FOR-REQUEST.

002000     MOVE ZERO TO APPROVED-ROLE-COUNT.
002100     MOVE "N"  TO W-SCAN-ALREADY-DECIDED-SWITCH.
002200     MOVE "N"  TO W-SCAN-END-OF-AREC-FILE.

002300     OPEN INPUT APPROVAL-RECORD-FILE.
002400     PERFORM READ-AREC-FILE-FOR-SCAN.

002500     PERFORM TEST-ONE-AREC-FOR-REQUEST
002600                 UNTIL W-SCAN-AREC-AT-END.

002700     CLOSE APPROVAL-RECORD-FILE.
002800*_________________________________________________________________________

002900 READ-AREC-FILE-FOR-SCAN.

003000     READ APPROVAL-RECORD-FILE NEXT RECORD
003100        AT END
003200           MOVE "Y" TO W-SCAN-END-OF-AREC-FILE.
003300*_________________________________________________________________________

003400 TEST-ONE-AREC-FOR-REQUEST.

003500     IF AREC-REQUEST-ID-FK EQUAL W-SCAN-REQUEST-ID
003600        PERFORM TEST-AREC-FOR-DUP-DECISION
003700        PERFORM TEST-AREC-FOR-APPROVED-ROLE.

003800     PERFORM READ-AREC-FILE-FOR-SCAN.
003900*_________________________________________________________________________

004000 TEST-AREC-FOR-DUP-DECISION.

004100     IF AREC-APPROVER-ID EQUAL W-SCAN-APPROVER-ID
004200        MOVE "Y" TO W-SCAN-ALREADY-DECIDED-SWITCH.
004300*_________________________________________________________________________

004400 TEST-AREC-FOR-APPROVED-ROLE.

004500     IF AREC-IS-APPROVE
004600        PERFORM ADD-APPROVED-ROLE-IF-NEW.
004700*_________________________________________________________________________

004800 ADD-APPROVED-ROLE-IF-NEW.

004900     MOVE AREC-APPROVER-ROLE TO W-SEARCH-ROLE.
005000     PERFORM SEARCH-APPROVED-ROLE-TABLE.

005100     IF NOT ROLE-WAS-FOUND-IN-APPROVED-SET
005200        AND APPROVED-ROLE-COUNT < 3
005300        ADD 1 TO APPROVED-ROLE-COUNT
005400        MOVE AREC-APPROVER-ROLE TO APPROVED-ROLE (APPROVED-ROLE-COUNT).
005500*_________________________________________________________________________

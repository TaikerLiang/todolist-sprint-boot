000100* PL-LOOK-FOR-AREQ-RECORD.CBL
000200*-------------------------------------------------------------
000300*   Table-scan lookup of APPROVAL-REQUEST-FILE by REQUEST-ID.
000400*   Same shape as PL-LOOK-FOR-USER-RECORD.CBL, against the
000500*   approval-request master instead of the user master.
000600*
000700*   Caller loads W-LOOK-FOR-AREQ-ID, PERFORMs LOOK-FOR-AREQ-
000800*   RECORD; on return AREQ-WAS-FOUND says whether the id
000900*   exists, and if so APPROVAL-REQUEST-RECORD holds the row.
001000*
001100*   CHANGE LOG
001200*   ----------
001300*   1994-11-09 rlf  0000  New module.
001400*-------------------------------------------------------------

001500 LOOK-FOR-AREQ-RECORD.

001600     MOVE "N" TO W-AREQ-FOUND-SWITCH.
001700     MOVE "N" TO W-END-OF-AREQ-FILE.

001800     OPEN INPUT APPROVAL-REQUEST-FILE.
001900     PERFORM READ-AREQ-FILE-NEXT-RECORD.

002000     PERFORM TEST-ONE-AREQ-RECORD
002100                 UNTIL END-OF-AREQ-FILE
002200                    OR AREQ-WAS-FOUND.

002300     CLOSE APPROVAL-REQUEST-FILE.
002400*_________________________________________________________________________

002500 TEST-ONE-AREQ-RECORD.

002600     IF AREQ-REQUEST-ID EQUAL W-LOOK-FOR-AREQ-ID
002700        MOVE "Y" TO W-AREQ-FOUND-SWITCH
002800     ELSE
002900        PERFORM READ-AREQ-FILE-NEXT-RECORD.
003000*_________________________________________________________________________

003100 READ-AREQ-FILE-NEXT-RECORD.

003200     READ APPROVAL-REQUEST-FILE NEXT RECORD
003300        AT END
003400           MOVE "Y" TO W-END-OF-AREQ-FILE.
003500*_________________________________________________________________________

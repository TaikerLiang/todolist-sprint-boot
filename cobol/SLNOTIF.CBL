000100* SLNOTIF.CBL
000200*-------------------------------------------------------------
000300*   SELECT clause for NOTIFICATION-REPORT - the append-only
000400*   print-image log the notification member writes one block to
000500*   per state transition.  OPEN EXTEND in every program that
000600*   COPYs this, same file, so the log accumulates across every
000700*   run of every one of the four workflow programs.
000800*-------------------------------------------------------------
000900    SELECT NOTIFICATION-REPORT ASSIGN TO "NOTIFRPT"
001000           ORGANIZATION IS LINE SEQUENTIAL.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TODO-APPROVAL-REQUEST.
000300 AUTHOR.        R L FOUNTAIN.
000400 INSTALLATION.  DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  NOVEMBER 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*   Files a create/change/delete request against a TODO-FILE
001000*   item.  The operator never writes TODO-FILE directly here
001100*   (that master is read-only in this suite, see FDTODO.CBL) -
001200*   this program only decides whether the change needs an
001300*   approval cycle, logs the request, and prints the
001400*   notification.
001700*
001800*   CHANGE LOG
001900*   ----------
002000*   1994-11-02 rlf  0000  New module - files a create/change/
002100*                         delete request against TODO-FILE.
002200*   1995-06-19 rlf  0022  Rule engine wired in - a request with
002300*                         no matching APPROVAL-RULE row is now
002400*                         refused outright rather than filed
002500*                         with a blank status.
002600*   1997-04-14 rlf  0071  Duplicate-active-request check added
002700*                         per audit finding - two CHANGE
002800*                         requests for the same TODO could be
002900*                         filed back to back before the first
003000*                         was decided.
003100*   1998-12-08 wjb  0180  Y2K READINESS REVIEW - GET-CURRENT-
003200*                         TIMESTAMP-RETURN-GDNW already stamps a
003300*                         4-digit year; no local date field in
003400*                         this module needed widening.
003410*   2004-05-11 klm  0318  The 0071 duplicate check was firing on
003420*                         ADD as well as CHANGE/DELETE - every ADD
003430*                         carries TARGET-ITEM-ID zero, so a second
003440*                         ADD filed while the first was still
003450*                         PENDING was wrongly refused as a dup of
003460*                         itself.  ADD no longer calls CHECK-DUP-
003470*                         ACTIVE-AREQ.
003500*-------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "SLUSER.CBL".
004400     COPY "SLTODO.CBL".
004500     COPY "SLRULE.CBL".
004600     COPY "SLAREQ.CBL".
004700     COPY "SLNOTIF.CBL".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200     COPY "FDUSER.CBL".
005300     COPY "FDTODO.CBL".
005400     COPY "FDRULE.CBL".
005500     COPY "FDAREQ.CBL".
005600     COPY "FDNOTIF.CBL".
005700
005800 WORKING-STORAGE SECTION.
005900
006000     COPY "wscase01.cbl".
006100     COPY "wsnowstm.cbl".
006200     COPY "WSRULETB.cbl".
006300     COPY "WSLOOKUP.cbl".
006400     COPY "WSDIFTB.cbl".
006500     COPY "WSNOTIF.cbl".
006600
006700 01  W-TODO-MENU-OPTION             PIC 9        COMP.
006800     88  VALID-TODO-MENU-OPTION         VALUE 0 THROUGH 3.
006900
007000 01  W-TODO-MENU-OPTION-GROUP.
007100     05  W-TODO-MENU-OPTION-X       PIC X.
007200 01  W-TODO-MENU-OPTION-EDIT REDEFINES W-TODO-MENU-OPTION-GROUP.
007300     05  W-TODO-MENU-OPTION-DISP   PIC ZZ9.
007400 01  W-TODO-MENU-OPTION-NUM REDEFINES W-TODO-MENU-OPTION-GROUP.
007500     05  W-TODO-MENU-OPTION-D9    PIC 9.
007600
007700 01  W-ENTRY-TODO-ID                PIC 9(09).
007800 01  W-ENTRY-REQUESTER-ID           PIC 9(09).
007900
008000 01  W-ENTRY-TITLE                  PIC X(100).
008100 01  W-ENTRY-DESCRIPTION            PIC X(500).
008200 01  W-ENTRY-COMPLETED-FLAG         PIC X.
008300     88  ENTRY-COMPLETED-YES            VALUE "Y".
008400 01  W-ENTRY-LEVEL                  PIC X(06).
008500
008600 01  W-ENTRY-CHANGE-WHAT            PIC X.
008700     88  ENTRY-CHANGE-TITLE             VALUE "T".
008800     88  ENTRY-CHANGE-DESCRIPTION       VALUE "D".
008900     88  ENTRY-CHANGE-COMPLETED         VALUE "C".
009000     88  ENTRY-CHANGE-LEVEL             VALUE "L".
009100     88  ENTRY-CHANGE-DONE              VALUE "X".
009200
009300 01  W-FOUND-TODO-RECORD            PIC X.
009400     88  FOUND-TODO-RECORD              VALUE "Y".
009500 01  W-END-OF-TODO-FILE-LOCAL       PIC X.
009600     88  END-OF-TODO-FILE-LOCAL         VALUE "Y".
009700
009800*   Numeric-vs-alpha view of the request-refused reason code,
009900*   used only so this module carries its own REDEFINES the way
010000*   the shop's other maintenance programs do.
010100 01  W-REFUSE-REASON-GROUP.
010200     05  W-REFUSE-REASON-CODE       PIC 9(02).
010300 01  W-REFUSE-REASON-EDIT REDEFINES W-REFUSE-REASON-GROUP.
010400     05  W-REFUSE-REASON-DISP      PIC Z9.
010500
010600 01  W-VALID-ANSWER                 PIC X.
010700     88  VALID-ANSWER                   VALUE "Y", "N".
010800
010900 77  MSG-CONFIRMATION               PIC X(40).
011000 77  DUMMY                          PIC X.
011100*_________________________________________________________________________
011200
011300 PROCEDURE DIVISION.
011400
011500     PERFORM LOAD-RULE-TABLE.
011600
011700     PERFORM GET-TODO-MENU-OPTION.
011800     PERFORM GET-TODO-MENU-OPTION UNTIL
011900                                 W-TODO-MENU-OPTION EQUAL ZERO
012000                              OR VALID-TODO-MENU-OPTION.
012100
012200     PERFORM DO-TODO-OPTIONS UNTIL W-TODO-MENU-OPTION EQUAL ZERO.
012300
012400     EXIT PROGRAM.
012500     STOP RUN.
012600*_________________________________________________________________________
012700
012800 GET-TODO-MENU-OPTION.
012900
013000     PERFORM CLEAR-SCREEN.
013100     DISPLAY "                    TODO APPROVAL REQUEST".
013200     DISPLAY " ".
013300     DISPLAY "                   -----------------------------".
013400     DISPLAY "                   | 1 - REQUEST A CREATE      |".
013500     DISPLAY "                   | 2 - REQUEST A CHANGE      |".
013600     DISPLAY "                   | 3 - REQUEST A DELETE      |".
013700     DISPLAY "                   | 0 - RETURN TO MAIN MENU   |".
013800     DISPLAY "                   -----------------------------".
013900     DISPLAY " ".
014000     DISPLAY "                    - CHOOSE AN OPTION FROM MENU:  ".
014100     PERFORM JUMP-LINE 7 TIMES.
014200     ACCEPT W-TODO-MENU-OPTION.
014300
014400     IF NOT VALID-TODO-MENU-OPTION
014500        DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014600        ACCEPT DUMMY.
014700*_________________________________________________________________________
014800
014900 DO-TODO-OPTIONS.
015000
015100     IF W-TODO-MENU-OPTION EQUAL 1
015200        PERFORM ADD-TODO-REQUEST.
015300
015400     IF W-TODO-MENU-OPTION EQUAL 2
015500        PERFORM CHANGE-TODO-REQUEST.
015600
015700     IF W-TODO-MENU-OPTION EQUAL 3
015800        PERFORM DELETE-TODO-REQUEST.
015900
016000     PERFORM GET-TODO-MENU-OPTION.
016100     PERFORM GET-TODO-MENU-OPTION UNTIL
016200                                 W-TODO-MENU-OPTION EQUAL ZERO
016300                              OR VALID-TODO-MENU-OPTION.
016400*_________________________________________________________________________
016500
016600 ADD-TODO-REQUEST.
016700
016800     DISPLAY "ENTER TITLE: ".
016900     ACCEPT W-ENTRY-TITLE.
017000     DISPLAY "ENTER DESCRIPTION: ".
017100     ACCEPT W-ENTRY-DESCRIPTION.
017200     DISPLAY "ENTER PRIORITY LEVEL (LOW/MEDIUM/HIGH): ".
017300     ACCEPT W-ENTRY-LEVEL.
017400     DISPLAY "ENTER YOUR USER ID: ".
017500     ACCEPT W-ENTRY-REQUESTER-ID.
017600
017700     MOVE "CREATE" TO AREQ-OPERATION.
017800     MOVE "TODO   " TO AREQ-TARGET-ITEM-TYPE.
017900     MOVE ZERO     TO AREQ-TARGET-ITEM-ID.
018000     MOVE W-ENTRY-REQUESTER-ID TO AREQ-REQUESTER-ID.
018100     MOVE W-ENTRY-LEVEL        TO AREQ-REQUESTED-LEVEL.
018200     MOVE ZERO                 TO AREQ-REQUESTED-AMOUNT.
018300
018400     PERFORM VALIDATE-REQUESTER-AND-DUP-TODO.
018500     IF W-DUP-FOUND-SWITCH EQUAL "Y" OR W-USER-FOUND-SWITCH EQUAL "N"
018600        GO TO ADD-TODO-REQUEST-EXIT.
018700
018800     MOVE "Y" TO NEW-TODO-TITLE-SW.
018900     MOVE W-ENTRY-TITLE TO W-NEW-TODO-TITLE.
019000     MOVE "Y" TO NEW-TODO-DESCRIPTION-SW.
019100     MOVE W-ENTRY-DESCRIPTION TO W-NEW-TODO-DESCRIPTION.
019200     MOVE "N" TO NEW-TODO-COMPLETED-SW.
019300     MOVE "Y" TO NEW-TODO-LEVEL-SW.
019400     MOVE W-ENTRY-LEVEL TO W-NEW-TODO-LEVEL.
019500
019600     MOVE "TODO   "        TO W-MATCH-ITEM-TYPE.
019700     MOVE "CREATE"         TO W-MATCH-OPERATION.
019800     MOVE W-ENTRY-LEVEL    TO W-MATCH-FIELD-VALUE.
019900     MOVE "CREATE"         TO W-DIFF-OPERATION.
020000
020100     PERFORM FILE-THE-REQUEST.
020200
020300 ADD-TODO-REQUEST-EXIT.
020400     PERFORM PAUSE-FOR-ENTER.
020500*_________________________________________________________________________
020600
020700 VALIDATE-REQUESTER-AND-DUP-TODO.
020800
020900     MOVE W-ENTRY-REQUESTER-ID TO W-LOOK-FOR-USER-ID.
021000     PERFORM LOOK-FOR-USER-RECORD.
021100     IF NOT USER-WAS-FOUND
021200        DISPLAY "NO SUCH USER ID ON FILE - REQUEST REFUSED"
021300     ELSE
021310        MOVE "N" TO W-DUP-FOUND-SWITCH
021320        IF AREQ-OPERATION NOT EQUAL "CREATE"
021400           MOVE "TODO   "            TO W-DUP-TARGET-ITEM-TYPE
021500           MOVE AREQ-TARGET-ITEM-ID  TO W-DUP-TARGET-ITEM-ID
021600           PERFORM CHECK-DUP-ACTIVE-AREQ
021700           IF DUPLICATE-ACTIVE-REQUEST-EXISTS
021800              DISPLAY "AN ACTIVE REQUEST ALREADY EXISTS FOR THIS ITEM".
021900*_________________________________________________________________________
022000
022100 CHANGE-TODO-REQUEST.
022200
022300     DISPLAY "ENTER TODO-ID TO CHANGE: ".
022400     ACCEPT W-ENTRY-TODO-ID.
022500     PERFORM LOOK-FOR-TODO-RECORD-LOCAL.
022600     IF NOT FOUND-TODO-RECORD
022700        DISPLAY "NO SUCH TODO ON FILE ! <ENTER> TO CONTINUE"
022800        ACCEPT DUMMY
022900        GO TO CHANGE-TODO-REQUEST-EXIT.
023000
023100     MOVE "N" TO NEW-TODO-TITLE-SW.
023200     MOVE "N" TO NEW-TODO-DESCRIPTION-SW.
023300     MOVE "N" TO NEW-TODO-COMPLETED-SW.
023400     MOVE "N" TO NEW-TODO-LEVEL-SW.
023500     MOVE TODO-LEVEL TO W-ENTRY-LEVEL.
023600
023700     PERFORM ASK-WHICH-FIELD-TO-CHANGE
023800                 UNTIL ENTRY-CHANGE-DONE.
023900
024000     DISPLAY "ENTER YOUR USER ID (REQUESTER): ".
024100     ACCEPT W-ENTRY-REQUESTER-ID.
024200
024300     MOVE "UPDATE"  TO AREQ-OPERATION.
024400     MOVE "TODO   " TO AREQ-TARGET-ITEM-TYPE.
024500     MOVE W-ENTRY-TODO-ID      TO AREQ-TARGET-ITEM-ID.
024600     MOVE W-ENTRY-REQUESTER-ID TO AREQ-REQUESTER-ID.
024700     MOVE W-ENTRY-LEVEL        TO AREQ-REQUESTED-LEVEL.
024800     MOVE ZERO                 TO AREQ-REQUESTED-AMOUNT.
024900
025000     PERFORM VALIDATE-REQUESTER-AND-DUP-TODO.
025100     IF W-DUP-FOUND-SWITCH EQUAL "Y" OR W-USER-FOUND-SWITCH EQUAL "N"
025200        GO TO CHANGE-TODO-REQUEST-EXIT.
025300
025400     MOVE "TODO   "     TO W-MATCH-ITEM-TYPE.
025500     MOVE "UPDATE"      TO W-MATCH-OPERATION.
025600     MOVE W-ENTRY-LEVEL TO W-MATCH-FIELD-VALUE.
025700     MOVE "UPDATE"      TO W-DIFF-OPERATION.
025800
025900     PERFORM FILE-THE-REQUEST.
026000
026100 CHANGE-TODO-REQUEST-EXIT.
026200     PERFORM PAUSE-FOR-ENTER.
026300*_________________________________________________________________________
026400
026500 ASK-WHICH-FIELD-TO-CHANGE.
026600
026700     DISPLAY "CHANGE WHICH FIELD - T=TITLE D=DESCRIPTION ".
026800     DISPLAY "                     C=COMPLETED L=LEVEL X=DONE: ".
026900     ACCEPT W-ENTRY-CHANGE-WHAT.
027000     INSPECT W-ENTRY-CHANGE-WHAT CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
027100
027200     IF ENTRY-CHANGE-TITLE
027300        DISPLAY "ENTER NEW TITLE: "
027400        ACCEPT W-ENTRY-TITLE
027500        MOVE "Y" TO NEW-TODO-TITLE-SW
027600        MOVE W-ENTRY-TITLE TO W-NEW-TODO-TITLE.
027700
027800     IF ENTRY-CHANGE-DESCRIPTION
027900        DISPLAY "ENTER NEW DESCRIPTION: "
028000        ACCEPT W-ENTRY-DESCRIPTION
028100        MOVE "Y" TO NEW-TODO-DESCRIPTION-SW
028200        MOVE W-ENTRY-DESCRIPTION TO W-NEW-TODO-DESCRIPTION.
028300
028400     IF ENTRY-CHANGE-COMPLETED
028500        DISPLAY "MARK COMPLETE - Y OR N: "
028600        ACCEPT W-ENTRY-COMPLETED-FLAG
028700        INSPECT W-ENTRY-COMPLETED-FLAG
028800                CONVERTING LOWER-ALPHA TO UPPER-ALPHA
028900        MOVE "Y" TO NEW-TODO-COMPLETED-SW
029000        PERFORM SET-NEW-TODO-COMPLETED-FLAG.
029100
029200     IF ENTRY-CHANGE-LEVEL
029300        DISPLAY "ENTER NEW LEVEL (LOW/MEDIUM/HIGH): "
029400        ACCEPT W-ENTRY-LEVEL
029500        MOVE "Y" TO NEW-TODO-LEVEL-SW
029600        MOVE W-ENTRY-LEVEL TO W-NEW-TODO-LEVEL.
029700*_________________________________________________________________________
029800
029900 SET-NEW-TODO-COMPLETED-FLAG.
030000
030100     IF ENTRY-COMPLETED-YES
030200        MOVE 1 TO W-NEW-TODO-COMPLETED
030300     ELSE
030400        MOVE 0 TO W-NEW-TODO-COMPLETED.
030500*_________________________________________________________________________
030600
030700 DELETE-TODO-REQUEST.
030800
030900     DISPLAY "ENTER TODO-ID TO DELETE: ".
031000     ACCEPT W-ENTRY-TODO-ID.
031100     PERFORM LOOK-FOR-TODO-RECORD-LOCAL.
031200     IF NOT FOUND-TODO-RECORD
031300        DISPLAY "NO SUCH TODO ON FILE ! <ENTER> TO CONTINUE"
031400        ACCEPT DUMMY
031500        GO TO DELETE-TODO-REQUEST-EXIT.
031600
031700     MOVE "N" TO NEW-TODO-TITLE-SW.
031800     MOVE "N" TO NEW-TODO-DESCRIPTION-SW.
031900     MOVE "N" TO NEW-TODO-COMPLETED-SW.
032000     MOVE "N" TO NEW-TODO-LEVEL-SW.
032100
032200     DISPLAY "ENTER YOUR USER ID (REQUESTER): ".
032300     ACCEPT W-ENTRY-REQUESTER-ID.
032400
032500     MOVE "DELETE"  TO AREQ-OPERATION.
032600     MOVE "TODO   " TO AREQ-TARGET-ITEM-TYPE.
032700     MOVE W-ENTRY-TODO-ID      TO AREQ-TARGET-ITEM-ID.
032800     MOVE W-ENTRY-REQUESTER-ID TO AREQ-REQUESTER-ID.
032900     MOVE TODO-LEVEL           TO AREQ-REQUESTED-LEVEL.
033000     MOVE ZERO                 TO AREQ-REQUESTED-AMOUNT.
033100
033200     PERFORM VALIDATE-REQUESTER-AND-DUP-TODO.
033300     IF W-DUP-FOUND-SWITCH EQUAL "Y" OR W-USER-FOUND-SWITCH EQUAL "N"
033400        GO TO DELETE-TODO-REQUEST-EXIT.
033500
033600     MOVE "TODO   "    TO W-MATCH-ITEM-TYPE.
033700     MOVE "DELETE"     TO W-MATCH-OPERATION.
033800     MOVE TODO-LEVEL   TO W-MATCH-FIELD-VALUE.
033900     MOVE "DELETE"     TO W-DIFF-OPERATION.
034000
034100     PERFORM FILE-THE-REQUEST.
034200
034300 DELETE-TODO-REQUEST-EXIT.
034400     PERFORM PAUSE-FOR-ENTER.
034500*_________________________________________________________________________
034600
034700 LOOK-FOR-TODO-RECORD-LOCAL.
034800
034900     MOVE "N" TO W-FOUND-TODO-RECORD.
035000     MOVE "N" TO W-END-OF-TODO-FILE-LOCAL.
035100
035200     OPEN INPUT TODO-FILE.
035300     PERFORM READ-TODO-FILE-LOCAL-NEXT.
035400
035500     PERFORM TEST-ONE-TODO-RECORD-LOCAL
035600                 UNTIL END-OF-TODO-FILE-LOCAL
035700                    OR FOUND-TODO-RECORD.
035800
035900     CLOSE TODO-FILE.
036000*_________________________________________________________________________
036100
036200 TEST-ONE-TODO-RECORD-LOCAL.
036300
036400     IF TODO-ID EQUAL W-ENTRY-TODO-ID
036500        MOVE "Y" TO W-FOUND-TODO-RECORD
036600     ELSE
036700        PERFORM READ-TODO-FILE-LOCAL-NEXT.
036800*_________________________________________________________________________
036900
037000 READ-TODO-FILE-LOCAL-NEXT.
037100
037200     READ TODO-FILE NEXT RECORD
037300        AT END
037400           MOVE "Y" TO W-END-OF-TODO-FILE-LOCAL.
037500*_________________________________________________________________________
037600
037700 FILE-THE-REQUEST.
037800
037900*   Common tail for ADD/CHANGE/DELETE once the AREQ record's
038000*   key fields and the rule-matching inputs are loaded - find
038100*   the rule, show the diff, decide the initial status, file
038200*   the request, print the notice.
038300     PERFORM FIND-MATCHING-RULE.
038400
038500     IF NOT RULE-WAS-FOUND
038600        DISPLAY "NO MATCHING APPROVAL RULE ON FILE - REQUEST REFUSED"
038700     ELSE
038800        PERFORM DECIDE-STATUS-FILE-AND-NOTIFY.
038900*_________________________________________________________________________
039000
039100 DECIDE-STATUS-FILE-AND-NOTIFY.
039200
039300     MOVE ZERO TO APPROVED-ROLE-COUNT.
039400     PERFORM CHECK-RULE-SATISFIED.
039500     IF RULE-IS-SATISFIED
039600        MOVE "APPROVED          " TO AREQ-STATUS
039700     ELSE
039800        MOVE "PENDING           " TO AREQ-STATUS.
039900
040000     PERFORM BUILD-TODO-DIFF.
040100     DISPLAY "FIELD CHANGES FOR THIS REQUEST -".
040200     PERFORM DISPLAY-DIFF-TABLE.
040300     PERFORM APPEND-AREQ-RECORD.
040400
040500     MOVE W-ENTRY-REQUESTER-ID TO W-LOOK-FOR-USER-ID.
040600     PERFORM LOOK-FOR-USER-RECORD.
040700     MOVE USERNAME TO W-NOTIF-REQUESTER-NAME.
040800     PERFORM PRINT-REQUESTED-NOTICE.
040900
041000     DISPLAY "REQUEST FILED - REQUEST-ID = " AREQ-REQUEST-ID.
041100     DISPLAY "STATUS = " AREQ-STATUS.
041200*_________________________________________________________________________
041300
041400     COPY "PLGENERAL.CBL".
041500     COPY "PLMENU.CBL".
041600     COPY "PLDATE.CBL".
041700     COPY "PL-LOAD-RULE-TABLE.CBL".
041800     COPY "PL-MATCH-RULE.CBL".
041900     COPY "PL-LOOK-FOR-USER-RECORD.CBL".
042000     COPY "PL-CHECK-DUP-ACTIVE-AREQ.CBL".
042100     COPY "PL-BUILD-DIFF.CBL".
042200     COPY "PL-APPEND-AREQ-RECORD.CBL".
042300     COPY "PL-PRINT-NOTIFICN.CBL".

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    APPROVAL-WORKFLOW-SYSTEM.
000300 AUTHOR.        R L FOUNTAIN.
000400 INSTALLATION.  DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  NOVEMBER 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*   Main dispatcher for the approval-workflow batch suite - a
001000*   CALL-a-task-program menu shell routing the operator to one
001100*   of five tasks: filing a change request against TODO or
001200*   INVOICE, recording an approver's decision, withdrawing a
001300*   request, and looking one up.  All the real work (rule
001400*   matching, diffing, the append-only request/decision logs,
001500*   the notification log) lives in the PL members each task
001600*   program COPYs; this program only routes the operator to the
001700*   right one.
001800*
001900*   CHANGE LOG
002000*   ----------
002100*   1994-11-02 rlf  0000  New module - main menu for the
002200*                         approval-workflow batch suite.
002300*   1995-03-08 rlf  0014  Added option 5, request inquiry -
002400*                         operators kept phoning the help desk
002500*                         asking "did my request go through".
002600*   1998-11-30 wjb  0180  Y2K READINESS REVIEW - reviewed this
002700*                         module top to bottom.  No 2-digit year
002800*                         fields anywhere in this menu shell;
002900*                         all date stamping is delegated to
003000*                         PLDATE.CBL's GDNW work area, which was
003100*                         reviewed and passed separately.  No
003200*                         changes required here.
003300*   2003-07-21 klm  0301  Menu wording cleanup per help-desk
003400*                         request - "REQUEST INQUIRY" was being
003500*                         misread as "REQUEST INQUIRY" (sic) by
003600*                         new operators; reworded to "LOOK UP A
003700*                         REQUEST".
003800*-------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600 01  W-MAIN-MENU-OPTION             PIC 9        COMP.
004700     88  VALID-MAIN-MENU-OPTION         VALUE 0 THROUGH 5.
004800
004900*   Three ways of looking at the same option number - kept as
005000*   REDEFINES so a later change can print the option as a
005100*   2-digit field or test it against a table without touching
005200*   the ACCEPT above.
005300 01  W-MAIN-MENU-OPTION-GROUP.
005400     05  W-MAIN-MENU-OPTION-X       PIC X.
005500 01  W-MAIN-MENU-OPTION-EDIT REDEFINES W-MAIN-MENU-OPTION-GROUP.
005600     05  W-MAIN-MENU-OPTION-DISP   PIC ZZ9.
005700 01  W-MAIN-MENU-OPTION-NUM REDEFINES W-MAIN-MENU-OPTION-GROUP.
005800     05  W-MAIN-MENU-OPTION-D9     PIC 9.
005900
006000 01  W-RUN-DATE-GROUP.
006100     05  W-RUN-DATE-RAW            PIC 9(08).
006200 01  W-RUN-DATE-SPLIT REDEFINES W-RUN-DATE-GROUP.
006300     05  W-RUN-DATE-CCYY           PIC 9(04).
006400     05  W-RUN-DATE-MM             PIC 9(02).
006500     05  W-RUN-DATE-DD             PIC 9(02).
006600
006620 01  W-VALID-ANSWER                 PIC X.
006640     88  VALID-ANSWER                    VALUE "Y", "N".
006660 77  MSG-CONFIRMATION               PIC X(40).
006700 77  DUMMY                          PIC X.
006800*_________________________________________________________________________
006900
007000 PROCEDURE DIVISION.
007100
007200     ACCEPT W-RUN-DATE-RAW FROM DATE YYYYMMDD.
007300
007400     PERFORM GET-MENU-OPTION.
007500     PERFORM GET-MENU-OPTION UNTIL
007600                                 W-MAIN-MENU-OPTION EQUAL ZERO
007700                              OR VALID-MAIN-MENU-OPTION.
007800
007900     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
008000
008100     STOP RUN.
008200*_________________________________________________________________________
008300
008400 GET-MENU-OPTION.
008500
008600     PERFORM CLEAR-SCREEN.
008700     DISPLAY "                      APPROVAL WORKFLOW SYSTEM".
008800     DISPLAY " ".
008900     DISPLAY "                     --------------------------------".
009000     DISPLAY "                     | 1 - FILE A TODO REQUEST       |".
009100     DISPLAY "                     | 2 - FILE AN INVOICE REQUEST   |".
009200     DISPLAY "                     | 3 - RECORD APPROVER DECISION  |".
009300     DISPLAY "                     | 4 - WITHDRAW A REQUEST        |".
009400     DISPLAY "                     | 5 - LOOK UP A REQUEST         |".
009500     DISPLAY "                     | 0 - EXIT                      |".
009600     DISPLAY "                     --------------------------------".
009700     DISPLAY " ".
009800     DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
009900     PERFORM JUMP-LINE 7 TIMES.
010000     ACCEPT W-MAIN-MENU-OPTION.
010100
010200     IF W-MAIN-MENU-OPTION EQUAL ZERO
010300        DISPLAY "PROGRAM TERMINATED !"
010400     ELSE
010500        IF NOT VALID-MAIN-MENU-OPTION
010600           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010700           ACCEPT DUMMY.
010800*_________________________________________________________________________
010900
011000 DO-OPTIONS.
011100
011200     PERFORM CLEAR-SCREEN.
011300
011400     IF W-MAIN-MENU-OPTION EQUAL 1
011500        CALL "todo-approval-request".
011600
011700     IF W-MAIN-MENU-OPTION EQUAL 2
011800        CALL "invoice-approval-request".
011900
012000     IF W-MAIN-MENU-OPTION EQUAL 3
012100        CALL "submit-approval-decision".
012200
012300     IF W-MAIN-MENU-OPTION EQUAL 4
012400        CALL "withdraw-approval-request".
012500
012600     IF W-MAIN-MENU-OPTION EQUAL 5
012700        CALL "approval-request-inquiry".
012800
012900     PERFORM GET-MENU-OPTION.
013000     PERFORM GET-MENU-OPTION UNTIL
013100                                 W-MAIN-MENU-OPTION EQUAL ZERO
013200                              OR VALID-MAIN-MENU-OPTION.
013300*_________________________________________________________________________
013400
013500     COPY "PLGENERAL.CBL".
013600     COPY "PLMENU.CBL".

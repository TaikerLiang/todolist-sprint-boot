000100* FDUSER.CBL
000200*-------------------------------------------------------------
000300*   Record layout for USER-FILE.
000400*   One card image per system user.  USER-ID is assigned by
000500*   the front-end that owns user administration; this system
000600*   only ever reads a user record to confirm a requester or
000700*   approver exists and to pull back the ROLE/USERNAME needed
000800*   for the notification report.
000900*-------------------------------------------------------------
001000 FD  USER-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  USER-RECORD.
001400     05  USER-ID                  PIC 9(09).
001500     05  USERNAME                 PIC X(30).
001600     05  USER-ROLE                PIC X(07).
001700         88  USER-IS-USER              VALUE "USER   ".
001800         88  USER-IS-ADMIN             VALUE "ADMIN  ".
001900         88  USER-IS-MANAGER           VALUE "MANAGER".
002000     05  USER-CREATED-AT.
002100         10  USER-CREATED-DATE    PIC X(10).
002200         10  FILLER               PIC X(01).
002300         10  USER-CREATED-TIME    PIC X(15).
002400     05  FILLER                   PIC X(24).

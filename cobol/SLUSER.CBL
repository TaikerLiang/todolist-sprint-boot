000100* SLUSER.CBL
000200*-------------------------------------------------------------
000300*   SELECT clause for USER-FILE (system users / requesters /
000400*   approvers).  Scanned read-only by every program in this
000500*   system - nothing here ever adds, changes or drops a user;
000600*   that is a front-end administration function and is not
000700*   part of the approval engine.
000800*-------------------------------------------------------------
000900    SELECT USER-FILE ASSIGN TO "USERFILE"
001000           ORGANIZATION IS LINE SEQUENTIAL.

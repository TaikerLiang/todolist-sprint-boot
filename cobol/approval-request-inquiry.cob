000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    APPROVAL-REQUEST-INQUIRY.
000300 AUTHOR.        R L FOUNTAIN.
000400 INSTALLATION.  DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  MARCH 1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*   Look up one request by REQUEST-ID and show its current
001000*   status plus every decision recorded against it - operators
001100*   kept phoning the help desk asking "did my request go
001200*   through", this is what option 5 on the main menu answers.
001500*
001600*   CHANGE LOG
001700*   ----------
001800*   1995-03-08 rlf  0014  New module - looks up one APPROVAL-
001900*                         REQUEST by REQUEST-ID and lists it.
002000*   1996-02-14 rlf  0044  Added the decision-history listing -
002100*                         until now this only showed the header
002200*                         status.
002300*   1998-12-08 wjb  0180  Y2K READINESS REVIEW - no 2-digit year
002400*                         fields; AREQ-CREATED-AT / AREC-
002500*                         CREATED-AT already carry full CCYY.
002600*-------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     COPY "SLUSER.CBL".
003500     COPY "SLAREQ.CBL".
003600     COPY "SLAREC.CBL".
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100     COPY "FDUSER.CBL".
004200     COPY "FDAREQ.CBL".
004300     COPY "FDAREC.CBL".
004400
004500 WORKING-STORAGE SECTION.
004600
004700     COPY "wscase01.cbl".
004800     COPY "WSLOOKUP.cbl".
004900
005000 01  W-ENTRY-REQUEST-ID             PIC 9(09).
005100*   Numeric-vs-edited view of the id keyed by the operator - the
005200*   first REDEFINES this module carries.
005300 01  W-ENTRY-REQUEST-ID-GROUP REDEFINES W-ENTRY-REQUEST-ID.
005400     05  W-ENTRY-REQUEST-ID-DIGITS PIC 9(09).
005500 01  W-ENTRY-REQUEST-ID-EDIT.
005600     05  W-ENTRY-REQUEST-ID-DISP  PIC ZZZZZZZZ9.
005700
005800*   Zoned-vs-signed view of the requested amount for display -
005900*   the second REDEFINES.
006000 01  W-SHOW-AMOUNT-GROUP.
006100     05  W-SHOW-AMOUNT             PIC S9(8)V9(2).
006200 01  W-SHOW-AMOUNT-EDIT REDEFINES W-SHOW-AMOUNT-GROUP.
006300     05  W-SHOW-AMOUNT-DISP       PIC Z,ZZZ,ZZ9.99-.
006400
006500*   Number-vs-approve/reject view of one decision code, read
006600*   off the row currently in APPROVAL-RECORD-REC - the third
006700*   REDEFINES.
006800 01  W-SHOW-DECISION-GROUP.
006900     05  W-SHOW-DECISION-CODE     PIC 9(01).
006950     05  FILLER                   PIC X(07).
007000 01  W-SHOW-DECISION-EDIT REDEFINES W-SHOW-DECISION-GROUP.
007100     05  W-SHOW-DECISION-WORD     PIC X(08).
007200
007300 01  W-AREQ-FOUND-SWITCH            PIC X.
007400     88  AREQ-WAS-FOUND                 VALUE "Y".
007500 01  W-END-OF-AREQ-FILE             PIC X.
007600     88  END-OF-AREQ-FILE               VALUE "Y".
007700
007800 01  W-SCAN-END-OF-AREC-FILE        PIC X.
007900     88  W-SCAN-AREC-AT-END             VALUE "Y".
008000 01  W-DECISION-COUNT               PIC 9(05)      COMP.
008100
008200 77  DUMMY                          PIC X.
008300*_________________________________________________________________________
008400
008500 PROCEDURE DIVISION.
008600
008700     PERFORM CLEAR-SCREEN.
008800     PERFORM LOOK-UP-A-REQUEST.
008900     PERFORM PAUSE-FOR-ENTER.
009000
009100     EXIT PROGRAM.
009200     STOP RUN.
009300*_________________________________________________________________________
009400
009500 LOOK-UP-A-REQUEST.
009600
009700     DISPLAY "                    LOOK UP A REQUEST".
009800     DISPLAY " ".
009900     DISPLAY "ENTER REQUEST-ID: ".
010000     ACCEPT W-ENTRY-REQUEST-ID.
010100
010200     MOVE W-ENTRY-REQUEST-ID TO W-LOOK-FOR-AREQ-ID.
010300     PERFORM LOOK-FOR-AREQ-RECORD.
010400
010500     IF NOT AREQ-WAS-FOUND
010600        DISPLAY "NO SUCH REQUEST ON FILE"
010700     ELSE
010800        PERFORM DISPLAY-THE-REQUEST-HEADER
010900        PERFORM DISPLAY-THE-DECISION-HISTORY.
011000*_________________________________________________________________________
011100
011200 DISPLAY-THE-REQUEST-HEADER.
011300
011400     DISPLAY " ".
011500     DISPLAY "REQUEST-ID.........: " AREQ-REQUEST-ID.
011600     DISPLAY "ITEM TYPE..........: " AREQ-TARGET-ITEM-TYPE.
011700     DISPLAY "ITEM-ID............: " AREQ-TARGET-ITEM-ID.
011800     DISPLAY "OPERATION..........: " AREQ-OPERATION.
011900     DISPLAY "REQUESTED LEVEL....: " AREQ-REQUESTED-LEVEL.
012000     MOVE AREQ-REQUESTED-AMOUNT TO W-SHOW-AMOUNT.
012100     DISPLAY "REQUESTED AMOUNT...: " W-SHOW-AMOUNT-DISP.
012200     DISPLAY "STATUS.............: " AREQ-STATUS.
012300     DISPLAY "REQUESTER-ID.......: " AREQ-REQUESTER-ID.
012400     DISPLAY "FILED..............: " AREQ-CREATED-DATE " " AREQ-CREATED-TIME.
012500     DISPLAY "LAST UPDATED.......: " AREQ-UPDATED-DATE " " AREQ-UPDATED-TIME.
012600*_________________________________________________________________________
012700
012800 DISPLAY-THE-DECISION-HISTORY.
012900
013000     DISPLAY " ".
013100     DISPLAY "DECISION HISTORY:".
013200
013300     MOVE ZERO TO W-DECISION-COUNT.
013400     MOVE "N"  TO W-SCAN-END-OF-AREC-FILE.
013500
013600     OPEN INPUT APPROVAL-RECORD-FILE.
013700     PERFORM READ-AREC-FILE-FOR-INQUIRY.
013800
013900     PERFORM SHOW-ONE-AREC-IF-MATCH
014000                 UNTIL W-SCAN-AREC-AT-END.
014100
014200     CLOSE APPROVAL-RECORD-FILE.
014300
014400     IF W-DECISION-COUNT EQUAL ZERO
014500        DISPLAY "   (NO DECISIONS RECORDED YET)".
014600*_________________________________________________________________________
014700
014800 READ-AREC-FILE-FOR-INQUIRY.
014900
015000     READ APPROVAL-RECORD-FILE NEXT RECORD
015100        AT END
015200           MOVE "Y" TO W-SCAN-END-OF-AREC-FILE.
015300*_________________________________________________________________________
015400
015500 SHOW-ONE-AREC-IF-MATCH.
015600
015700     IF AREC-REQUEST-ID-FK EQUAL W-ENTRY-REQUEST-ID
015800        ADD 1 TO W-DECISION-COUNT
015900        MOVE AREC-DECISION TO W-SHOW-DECISION-CODE
016000        IF AREC-IS-APPROVE
016100           MOVE "APPROVE " TO W-SHOW-DECISION-WORD
016200        ELSE
016300           MOVE "REJECT  " TO W-SHOW-DECISION-WORD
016400        DISPLAY "   APPROVER " AREC-APPROVER-ID
016500                " (" AREC-APPROVER-ROLE ") - " W-SHOW-DECISION-WORD
016600                " ON " AREC-CREATED-DATE
016700        IF AREC-COMMENT NOT EQUAL SPACES
016800           DISPLAY "      COMMENT: " AREC-COMMENT.
016900
017000     PERFORM READ-AREC-FILE-FOR-INQUIRY.
017100*_________________________________________________________________________
017200
017300     COPY "PLGENERAL.CBL".
017400     COPY "PLMENU.CBL".
017500     COPY "PL-LOOK-FOR-AREQ-RECORD.CBL".

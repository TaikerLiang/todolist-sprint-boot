000100* PLMENU.CBL
000200*-------------------------------------------------------------
000300*   Procedure library - menu-program helpers.  Requires DUMMY
000400*   PIC X to be defined by the calling program's 77-level
000500*   WORKING-STORAGE (every program in this shop carries one).
000600*-------------------------------------------------------------
000700
000800 PAUSE-FOR-ENTER.
000900
001000     DISPLAY "<ENTER> TO CONTINUE".
001100     ACCEPT DUMMY.
001200*_________________________________________________________________________

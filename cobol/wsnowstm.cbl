000100* wsnowstm.cbl
000200*-------------------------------------------------------------
000300*    WORKING-STORAGE to be used by PLDATE.CBL
000400*
000500*    CHANGE LOG
000600*    ----------
000700*    1994-11-02 rlf  0000  Split off of wsdate.cbl.  This system never
000800*                          prompts an operator for a date - every
000900*                          CREATED-AT/UPDATED-AT stamp is taken from
001000*                          the clock at the moment of the write, so the
001100*                          old GDTV- entry/validation fields are gone
001200*                          and GDNW- (get date now) replaces them.
001300*    1999-01-08 rlf  0114  Y2K - GDNW-CCYY now carries all 4 digits of
001400*                          the year straight out of ACCEPT FROM DATE
001500*                          YYYYMMDD; the 2-digit year window is retired.
001600*-------------------------------------------------------------
001700*    Variable returned to main-program:
001800*       GDNW-TIMESTAMP-26   ---  CCYY-MM-DDTHH.MM.SS.NNNNNNZ (26 bytes,
001900*                                informational only, per FDxxxx layouts)
002000*-------------------------------------------------------------

002100      01 GDNW-RAW-DATE-CCYYMMDD        PIC 9(8).
002200      01 FILLER REDEFINES GDNW-RAW-DATE-CCYYMMDD.
002300         05 GDNW-CCYY                  PIC 9999.
002400         05 GDNW-MM                    PIC 99.
002500         05 GDNW-DD                    PIC 99.

002600      01 GDNW-RAW-TIME-HHMMSSCC        PIC 9(8).
002700      01 FILLER REDEFINES GDNW-RAW-TIME-HHMMSSCC.
002800         05 GDNW-HH                    PIC 99.
002900         05 GDNW-MN                    PIC 99.
003000         05 GDNW-SS                    PIC 99.
003100         05 GDNW-CC                    PIC 99.

003200*---------- Value returned to main program (see PLDATE.CBL)
003300      01 GDNW-TIMESTAMP-26.
003400         05 GDNW-TIMESTAMP-DATE-PART   PIC X(10).
003500         05 FILLER                     PIC X(01) VALUE SPACE.
003600         05 GDNW-TIMESTAMP-TIME-PART   PIC X(15).

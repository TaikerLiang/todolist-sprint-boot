000100* WSRULETB.cbl
000200*-------------------------------------------------------------
000300*    WORKING-STORAGE for the approval rule table (ApprovalRulesConfig)
000400*    and the matching/satisfaction results PL-LOAD-RULE-TABLE.CBL and
000500*    PL-MATCH-RULE.CBL leave behind for the calling program to test.
000600*    COPY this once per program, ahead of COPY "PL-LOAD-RULE-TABLE.CBL"
000700*    and COPY "PL-MATCH-RULE.CBL" at the bottom of the PROCEDURE
000800*    DIVISION.
000900*-------------------------------------------------------------

001000      01 RULE-TABLE-COUNT             PIC 9(02) COMP.
001100      01 RULE-TABLE-MAX-ROWS          PIC 9(02) COMP VALUE 10.

001200      01 W-END-OF-RULE-FILE           PIC X.
001300         88 END-OF-RULE-FILE              VALUE "Y".

001400      01 RULE-TABLE-AREA.
001500         05 RULE-TABLE-ENTRY OCCURS 10 TIMES
001600                              INDEXED BY RTE-IDX.
001700            10 RTE-ITEM-TYPE          PIC X(07).
001800            10 RTE-OPERATION          PIC X(06).
001900            10 RTE-CONDITION-FLD      PIC X(20).
002000            10 RTE-CONDITION-VAL      PIC X(20).
002100            10 RTE-PRIORITY           PIC 9(03).
002200            10 RTE-ROLE-TABLE OCCURS 3 TIMES.
002300               15 RTE-ROLE               PIC X(07).
002400               15 RTE-MANDATORY-FLAG      PIC 9(01).
002500                  88 RTE-ROLE-IS-MANDATORY    VALUE 1.
002600                  88 RTE-ROLE-IS-OPTIONAL     VALUE 0.

002700*---------- Working area for FIND-MATCHING-RULE (PL-MATCH-RULE.CBL)
002800      01 W-MATCH-ITEM-TYPE            PIC X(07).
002900      01 W-MATCH-OPERATION            PIC X(06).
003000      01 W-MATCH-FIELD-VALUE          PIC X(20).

003100      01 W-RULE-FOUND-SWITCH          PIC X.
003200         88 RULE-WAS-FOUND                VALUE "Y".

003300      01 W-CONDITION-MATCH-SWITCH     PIC X.
003400         88 RULE-CONDITION-MATCHES        VALUE "Y".

003500      01 W-BEST-PRIORITY-SO-FAR       PIC 9(03) COMP.
003600      01 W-BEST-RULE-INDEX            PIC 9(02) COMP.
003700      01 W-RULE-SCAN-INDEX            PIC 9(02) COMP.
003800      01 W-ROLE-SCAN-INDEX            PIC 9(01) COMP.

003900*---------- Working area for SEARCH-APPROVED-ROLE-TABLE, shared by
004000*           CHECK-ALL-MANDATORY-PRESENT and CHECK-ANY-OPTIONAL-PRESENT
004100      01 W-SEARCH-ROLE                PIC X(07).
004200      01 W-APPR-SCAN-INDEX            PIC 9(01) COMP.
004300      01 W-ROLE-FOUND-IN-SET-SWITCH   PIC X.
004400         88 ROLE-WAS-FOUND-IN-APPROVED-SET VALUE "Y".

004500*---------- Matched-rule role requirement map, split by
004600*           SPLIT-MANDATORY-OPTIONAL-ROLES
004700      01 MANDATORY-ROLE-COUNT         PIC 9(01) COMP.
004800      01 MANDATORY-ROLE-TABLE.
004900         05 MANDATORY-ROLE OCCURS 3 TIMES PIC X(07).

005000      01 OPTIONAL-ROLE-COUNT          PIC 9(01) COMP.
005100      01 OPTIONAL-ROLE-TABLE.
005200         05 OPTIONAL-ROLE OCCURS 3 TIMES PIC X(07).

005300*---------- DISTINCT set of roles among approve-decision records,
005400*           built by PL-SCAN-AREC-FOR-REQUEST.CBL, tested by
005500*           CHECK-RULE-SATISFIED
005600      01 APPROVED-ROLE-COUNT          PIC 9(01) COMP.
005700      01 APPROVED-ROLE-TABLE.
005800         05 APPROVED-ROLE OCCURS 3 TIMES PIC X(07).

005900*---------- Result returned to the calling program
006000      01 W-RULE-SATISFIED-SWITCH      PIC X.
006100         88 RULE-IS-SATISFIED             VALUE "Y".

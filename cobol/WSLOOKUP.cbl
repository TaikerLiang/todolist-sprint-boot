000100* WSLOOKUP.cbl
000200*-------------------------------------------------------------
000300*    WORKING-STORAGE shared by the table-scan lookup paragraphs -
000400*    PL-LOOK-FOR-USER-RECORD.CBL, PL-LOOK-FOR-AREQ-RECORD.CBL and
000500*    PL-CHECK-DUP-ACTIVE-AREQ.CBL.  COPY this once per program ahead
000600*    of whichever of those three PL members the program also COPYs.
000700*-------------------------------------------------------------

000800      01 W-LOOK-FOR-USER-ID           PIC 9(09).
000900      01 W-USER-FOUND-SWITCH          PIC X.
001000         88 USER-WAS-FOUND                VALUE "Y".
001100      01 W-END-OF-USER-FILE           PIC X.
001200         88 END-OF-USER-FILE              VALUE "Y".

001300      01 W-LOOK-FOR-AREQ-ID           PIC 9(09).
001400      01 W-AREQ-FOUND-SWITCH          PIC X.
001500         88 AREQ-WAS-FOUND                VALUE "Y".
001600      01 W-END-OF-AREQ-FILE           PIC X.
001700         88 END-OF-AREQ-FILE              VALUE "Y".

001800*---------- PL-CHECK-DUP-ACTIVE-AREQ.CBL working area
001900      01 W-DUP-TARGET-ITEM-TYPE       PIC X(07).
002000      01 W-DUP-TARGET-ITEM-ID         PIC 9(09).
002100      01 W-DUP-FOUND-SWITCH           PIC X.
002200         88 DUPLICATE-ACTIVE-REQUEST-EXISTS VALUE "Y".

002300*---------- PL-APPEND-AREQ-RECORD.CBL / PL-APPEND-AREC-RECORD.CBL
002400*           next-id working area
002500      01 W-HIGHEST-AREQ-ID            PIC 9(09).
002600      01 W-APPEND-END-OF-AREQ-FILE    PIC X.
002700         88 W-APPEND-AREQ-AT-END          VALUE "Y".

002800      01 W-HIGHEST-AREC-ID            PIC 9(09).
002900      01 W-APPEND-END-OF-AREC-FILE    PIC X.
003000         88 W-APPEND-AREC-AT-END          VALUE "Y".

003100*---------- PL-SCAN-AREC-FOR-REQUEST.CBL working area
003200      01 W-SCAN-REQUEST-ID            PIC 9(09).
003300      01 W-SCAN-APPROVER-ID           PIC 9(09).
003400      01 W-SCAN-END-OF-AREC-FILE      PIC X.
003500         88 W-SCAN-AREC-AT-END            VALUE "Y".
003600      01 W-SCAN-ALREADY-DECIDED-SWITCH PIC X.
003700         88 APPROVER-ALREADY-DECIDED      VALUE "Y".

003800*---------- PL-REWRITE-AREQ-STATUS.CBL working area
003900      01 W-REWRITE-AREQ-ID            PIC 9(09).
004000      01 W-REWRITE-NEW-STATUS         PIC X(18).
004100      01 W-REWRITE-END-OF-AREQ-FILE   PIC X.
004200         88 W-REWRITE-AREQ-AT-END         VALUE "Y".

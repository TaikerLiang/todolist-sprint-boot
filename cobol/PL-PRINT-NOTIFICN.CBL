000100* PL-PRINT-NOTIFICN.CBL
000200*-------------------------------------------------------------
000300*   Five fixed print blocks appended to NOTIFICATION-REPORT
000400*   (see FDNOTIF.CBL) - a printed audit log in place of a mailed
000500*   notice.  Each PRINT-...-NOTICE paragraph opens the file
000600*   EXTEND, writes its block, and closes it again, so the log
000700*   survives however many of these five run in a session.
000900*
001000*   Caller must have APPROVAL-REQUEST-RECORD (or
001100*   APPROVAL-REQUEST-NEW-RECORD, MOVEd across first) sitting in
001200*   working storage before calling any of these; for
001300*   PRINT-REJECTED-NOTICE the caller also loads AREC-COMMENT,
001400*   and for PRINT-RESPONDED-NOTICE the caller loads
001500*   W-NOTIF-APPROVER-NAME and AREC-DECISION first.
001600*
001700*   CHANGE LOG
001800*   ----------
001900*   1994-11-21 rlf  0000  New module.
002000*-------------------------------------------------------------

002100 BUILD-APPROVER-RECIPIENT-LIST.

002200*   Recipient set = every USER-FILE row whose USER-ROLE is one
002300*   of the matched rule's mandatory or optional roles - the
002400*   rule engine (PL-MATCH-RULE.CBL) has already split those out
002500*   into MANDATORY-ROLE-TABLE/OPTIONAL-ROLE-TABLE.
002600     MOVE SPACES TO W-NOTIF-RECIPIENT-LIST.
002700     MOVE ZERO   TO W-NOTIF-RECIPIENT-COUNT.
002800     MOVE "N"    TO W-NOTIF-END-OF-USER-FILE.

002900     OPEN INPUT USER-FILE.
003000     PERFORM READ-USER-FILE-FOR-RECIPIENTS.

003100     PERFORM TEST-ONE-USER-FOR-RECIPIENT
003200                 UNTIL NOTIF-END-OF-USER-FILE.

003300     CLOSE USER-FILE.
003400*_________________________________________________________________________

003500 READ-USER-FILE-FOR-RECIPIENTS.

003600     READ USER-FILE NEXT RECORD
003700        AT END
003800           MOVE "Y" TO W-NOTIF-END-OF-USER-FILE.
003900*_________________________________________________________________________

004000 TEST-ONE-USER-FOR-RECIPIENT.

004100     MOVE "N" TO W-NOTIF-ROLE-WANTED-SWITCH.
004200     MOVE USER-ROLE TO W-SEARCH-ROLE.

004300     PERFORM SEARCH-MANDATORY-ROLE-TABLE.
004400     IF NOT NOTIF-ROLE-IS-WANTED
004500        PERFORM SEARCH-OPTIONAL-ROLE-TABLE.

004600     IF NOTIF-ROLE-IS-WANTED
004700        PERFORM ADD-ONE-RECIPIENT.

004800     PERFORM READ-USER-FILE-FOR-RECIPIENTS.
004900*_________________________________________________________________________

005000 SEARCH-MANDATORY-ROLE-TABLE.

005100     PERFORM TEST-ONE-MANDATORY-SLOT
005200                 VARYING W-APPR-SCAN-INDEX FROM 1 BY 1
005300                    UNTIL W-APPR-SCAN-INDEX > MANDATORY-ROLE-COUNT
005400                       OR NOTIF-ROLE-IS-WANTED.
005500*_________________________________________________________________________

005600 TEST-ONE-MANDATORY-SLOT.

005700     IF MANDATORY-ROLE (W-APPR-SCAN-INDEX) EQUAL W-SEARCH-ROLE
005800        MOVE "Y" TO W-NOTIF-ROLE-WANTED-SWITCH.
005900*_________________________________________________________________________

006000 SEARCH-OPTIONAL-ROLE-TABLE.

006100     PERFORM TEST-ONE-OPTIONAL-SLOT
006200                 VARYING W-APPR-SCAN-INDEX FROM 1 BY 1
006300                    UNTIL W-APPR-SCAN-INDEX > OPTIONAL-ROLE-COUNT
006400                       OR NOTIF-ROLE-IS-WANTED.
006500*_________________________________________________________________________

006600 TEST-ONE-OPTIONAL-SLOT.

006700     IF OPTIONAL-ROLE (W-APPR-SCAN-INDEX) EQUAL W-SEARCH-ROLE
006800        MOVE "Y" TO W-NOTIF-ROLE-WANTED-SWITCH.
006900*_________________________________________________________________________

007000 ADD-ONE-RECIPIENT.

007100     ADD 1 TO W-NOTIF-RECIPIENT-COUNT.

007200     IF W-NOTIF-RECIPIENT-COUNT EQUAL 1
007300        STRING USERNAME DELIMITED BY SIZE
007400            INTO W-NOTIF-RECIPIENT-LIST
007500     ELSE
007600        STRING W-NOTIF-RECIPIENT-LIST DELIMITED BY SIZE
007700               ", " DELIMITED BY SIZE
007800               USERNAME DELIMITED BY SIZE
007900            INTO W-NOTIF-RECIPIENT-LIST.
008000*_________________________________________________________________________

008100 PRINT-REQUESTED-NOTICE.

008200     PERFORM BUILD-APPROVER-RECIPIENT-LIST.
008300     MOVE AREQ-REQUEST-ID TO W-NOTIF-REQUEST-ID-DISPLAY.

008400     OPEN EXTEND NOTIFICATION-REPORT.

008500     MOVE "=== EMAIL NOTIFICATION ===" TO NOTIF-PRINT-LINE.
008600     WRITE NOTIF-PRINT-LINE.

008700     IF W-NOTIF-RECIPIENT-COUNT EQUAL ZERO
008800        MOVE "To: (no recipients)" TO NOTIF-PRINT-LINE
008900     ELSE
009000        STRING "To: " DELIMITED BY SIZE
009100               W-NOTIF-RECIPIENT-LIST DELIMITED BY SIZE
009200            INTO NOTIF-PRINT-LINE.
009300     WRITE NOTIF-PRINT-LINE.

009400     STRING "Subject: New Approval Request #" DELIMITED BY SIZE
009500            W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
009600         INTO NOTIF-PRINT-LINE.
009700     WRITE NOTIF-PRINT-LINE.

009800     STRING "Request ID: " DELIMITED BY SIZE
009900            W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
010000         INTO NOTIF-PRINT-LINE.
010100     WRITE NOTIF-PRINT-LINE.

010200     STRING "Item Type: " DELIMITED BY SIZE
010300            AREQ-TARGET-ITEM-TYPE DELIMITED BY SIZE
010400         INTO NOTIF-PRINT-LINE.
010500     WRITE NOTIF-PRINT-LINE.

010600     STRING "Operation: " DELIMITED BY SIZE
010700            AREQ-OPERATION DELIMITED BY SIZE
010800         INTO NOTIF-PRINT-LINE.
010900     WRITE NOTIF-PRINT-LINE.

011000     STRING "Requester: " DELIMITED BY SIZE
011100            W-NOTIF-REQUESTER-NAME DELIMITED BY SIZE
011200         INTO NOTIF-PRINT-LINE.
011300     WRITE NOTIF-PRINT-LINE.

011400     STRING "Status: " DELIMITED BY SIZE
011500            AREQ-STATUS DELIMITED BY SIZE
011600         INTO NOTIF-PRINT-LINE.
011700     WRITE NOTIF-PRINT-LINE.

011800     CLOSE NOTIFICATION-REPORT.
011900*_________________________________________________________________________

012000 PRINT-APPROVED-NOTICE.

012100     MOVE AREQ-REQUEST-ID TO W-NOTIF-REQUEST-ID-DISPLAY.

012200     OPEN EXTEND NOTIFICATION-REPORT.

012300     MOVE "=== EMAIL NOTIFICATION ===" TO NOTIF-PRINT-LINE.
012400     WRITE NOTIF-PRINT-LINE.

012500     STRING "To: " DELIMITED BY SIZE
012600            W-NOTIF-REQUESTER-NAME DELIMITED BY SIZE
012700         INTO NOTIF-PRINT-LINE.
012800     WRITE NOTIF-PRINT-LINE.

012900     STRING "Subject: Your Request #" DELIMITED BY SIZE
013000            W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
013100            " Has Been Approved" DELIMITED BY SIZE
013200         INTO NOTIF-PRINT-LINE.
013300     WRITE NOTIF-PRINT-LINE.

013400     STRING "Request ID: " DELIMITED BY SIZE
013500            W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
013600         INTO NOTIF-PRINT-LINE.
013700     WRITE NOTIF-PRINT-LINE.

013800     STRING "Item Type: " DELIMITED BY SIZE
013900            AREQ-TARGET-ITEM-TYPE DELIMITED BY SIZE
014000         INTO NOTIF-PRINT-LINE.
014100     WRITE NOTIF-PRINT-LINE.

014200     STRING "Operation: " DELIMITED BY SIZE
014300            AREQ-OPERATION DELIMITED BY SIZE
014400         INTO NOTIF-PRINT-LINE.
014500     WRITE NOTIF-PRINT-LINE.

014600     CLOSE NOTIFICATION-REPORT.
014700*_________________________________________________________________________

014800 PRINT-REJECTED-NOTICE.

014900     MOVE AREQ-REQUEST-ID TO W-NOTIF-REQUEST-ID-DISPLAY.

015000     OPEN EXTEND NOTIFICATION-REPORT.

015100     MOVE "=== EMAIL NOTIFICATION ===" TO NOTIF-PRINT-LINE.
015200     WRITE NOTIF-PRINT-LINE.

015300     STRING "To: " DELIMITED BY SIZE
015400            W-NOTIF-REQUESTER-NAME DELIMITED BY SIZE
015500         INTO NOTIF-PRINT-LINE.
015600     WRITE NOTIF-PRINT-LINE.

015700     STRING "Subject: Your Request #" DELIMITED BY SIZE
015800            W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
015900            " Has Been Rejected" DELIMITED BY SIZE
016000         INTO NOTIF-PRINT-LINE.
016100     WRITE NOTIF-PRINT-LINE.

016200     STRING "Request ID: " DELIMITED BY SIZE
016300            W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
016400         INTO NOTIF-PRINT-LINE.
016500     WRITE NOTIF-PRINT-LINE.

016600     STRING "Item Type: " DELIMITED BY SIZE
016700            AREQ-TARGET-ITEM-TYPE DELIMITED BY SIZE
016800         INTO NOTIF-PRINT-LINE.
016900     WRITE NOTIF-PRINT-LINE.

017000     STRING "Operation: " DELIMITED BY SIZE
017100            AREQ-OPERATION DELIMITED BY SIZE
017200         INTO NOTIF-PRINT-LINE.
017300     WRITE NOTIF-PRINT-LINE.

017400     IF AREC-COMMENT NOT EQUAL SPACES
017500        STRING "Reason: " DELIMITED BY SIZE
017600               AREC-COMMENT DELIMITED BY SIZE
017700            INTO NOTIF-PRINT-LINE
017800        WRITE NOTIF-PRINT-LINE.

017900     CLOSE NOTIFICATION-REPORT.
018000*_________________________________________________________________________

018100 PRINT-WITHDRAWN-NOTICE.

018200     PERFORM BUILD-APPROVER-RECIPIENT-LIST.
018300     MOVE AREQ-REQUEST-ID TO W-NOTIF-REQUEST-ID-DISPLAY.

018400     OPEN EXTEND NOTIFICATION-REPORT.

018500     MOVE "=== EMAIL NOTIFICATION ===" TO NOTIF-PRINT-LINE.
018600     WRITE NOTIF-PRINT-LINE.

018700     IF W-NOTIF-RECIPIENT-COUNT EQUAL ZERO
018800        MOVE "To: (no recipients)" TO NOTIF-PRINT-LINE
018900     ELSE
019000        STRING "To: " DELIMITED BY SIZE
019100               W-NOTIF-RECIPIENT-LIST DELIMITED BY SIZE
019200            INTO NOTIF-PRINT-LINE.
019300     WRITE NOTIF-PRINT-LINE.

019400     STRING "Subject: Request #" DELIMITED BY SIZE
019500            W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
019600            " Has Been Withdrawn" DELIMITED BY SIZE
019700         INTO NOTIF-PRINT-LINE.
019800     WRITE NOTIF-PRINT-LINE.

019900     STRING "Request ID: " DELIMITED BY SIZE
020000            W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
020100         INTO NOTIF-PRINT-LINE.
020200     WRITE NOTIF-PRINT-LINE.

020300     STRING "Item Type: " DELIMITED BY SIZE
020400            AREQ-TARGET-ITEM-TYPE DELIMITED BY SIZE
020500         INTO NOTIF-PRINT-LINE.
020600     WRITE NOTIF-PRINT-LINE.

020700     STRING "Operation: " DELIMITED BY SIZE
020800            AREQ-OPERATION DELIMITED BY SIZE
020900         INTO NOTIF-PRINT-LINE.
021000     WRITE NOTIF-PRINT-LINE.

021100     STRING "Requester: " DELIMITED BY SIZE
021200            W-NOTIF-REQUESTER-NAME DELIMITED BY SIZE
021300         INTO NOTIF-PRINT-LINE.
021400     WRITE NOTIF-PRINT-LINE.

021500     CLOSE NOTIFICATION-REPORT.
021600*_________________________________________________________________________

021700 PRINT-RESPONDED-NOTICE.

021800     MOVE AREQ-REQUEST-ID TO W-NOTIF-REQUEST-ID-DISPLAY.

021900     OPEN EXTEND NOTIFICATION-REPORT.

022000     MOVE "=== EMAIL NOTIFICATION ===" TO NOTIF-PRINT-LINE.
022100     WRITE NOTIF-PRINT-LINE.

022200     STRING "To: " DELIMITED BY SIZE
022300            W-NOTIF-REQUESTER-NAME DELIMITED BY SIZE
022400         INTO NOTIF-PRINT-LINE.
022500     WRITE NOTIF-PRINT-LINE.

022600     IF AREC-IS-APPROVE
022700        STRING "Subject: " DELIMITED BY SIZE
022800               W-NOTIF-APPROVER-NAME DELIMITED BY SIZE
022900               " APPROVED Your Request #" DELIMITED BY SIZE
023000               W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
023100            INTO NOTIF-PRINT-LINE
023200     ELSE
023300        STRING "Subject: " DELIMITED BY SIZE
023400               W-NOTIF-APPROVER-NAME DELIMITED BY SIZE
023500               " REJECTED Your Request #" DELIMITED BY SIZE
023600               W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
023700            INTO NOTIF-PRINT-LINE.
023800     WRITE NOTIF-PRINT-LINE.

023900     STRING "Request ID: " DELIMITED BY SIZE
024000            W-NOTIF-REQUEST-ID-DISPLAY DELIMITED BY SIZE
024100         INTO NOTIF-PRINT-LINE.
024200     WRITE NOTIF-PRINT-LINE.

024300     STRING "Item Type: " DELIMITED BY SIZE
024400            AREQ-TARGET-ITEM-TYPE DELIMITED BY SIZE
024500         INTO NOTIF-PRINT-LINE.
024600     WRITE NOTIF-PRINT-LINE.

024700     STRING "Operation: " DELIMITED BY SIZE
024800            AREQ-OPERATION DELIMITED BY SIZE
024900         INTO NOTIF-PRINT-LINE.
025000     WRITE NOTIF-PRINT-LINE.

025100     STRING "Current Status: " DELIMITED BY SIZE
025200            AREQ-STATUS DELIMITED BY SIZE
025300         INTO NOTIF-PRINT-LINE.
025400     WRITE NOTIF-PRINT-LINE.

025500     CLOSE NOTIFICATION-REPORT.
025600*_________________________________________________________________________

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WITHDRAW-APPROVAL-REQUEST.
000300 AUTHOR.        R L FOUNTAIN.
000400 INSTALLATION.  DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  NOVEMBER 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*   Lets the original requester pull back a still-active
001000*   request, one REQUEST-ID at a time as the operator names it:
001100*   only the requester who filed the request may withdraw it,
001200*   and only while it is still active.
001500*
001600*   CHANGE LOG
001700*   ----------
001800*   1994-11-22 rlf  0000  New module - lets the requester
001900*                         withdraw a still-active request.
002000*   1996-02-14 rlf  0044  Requester-match check added - any user
002100*                         could withdraw any request before this
002200*                         fix.
002300*   1998-12-08 wjb  0180  Y2K READINESS REVIEW - no 2-digit year
002400*                         fields; timestamps delegated to
002500*                         PLDATE.CBL.
002600*-------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     COPY "SLUSER.CBL".
003500     COPY "SLRULE.CBL".
003600     COPY "SLAREQ.CBL".
003700     COPY "SLNOTIF.CBL".
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200     COPY "FDUSER.CBL".
004300     COPY "FDRULE.CBL".
004400     COPY "FDAREQ.CBL".
004500     COPY "FDNOTIF.CBL".
004600
004700 WORKING-STORAGE SECTION.
004800
004900     COPY "wscase01.cbl".
005000     COPY "wsnowstm.cbl".
005100     COPY "WSRULETB.cbl".
005200     COPY "WSLOOKUP.cbl".
005300     COPY "WSNOTIF.cbl".
005400
005500 01  W-ENTRY-REQUEST-ID             PIC 9(09).
005600 01  W-ENTRY-REQUEST-ID-GROUP REDEFINES W-ENTRY-REQUEST-ID.
005700     05  W-ENTRY-REQUEST-ID-DIGITS PIC 9(09).
005800 01  W-ENTRY-REQUEST-ID-EDIT.
005900     05  W-ENTRY-REQUEST-ID-DISP  PIC ZZZZZZZZ9.
006000
006100 01  W-ENTRY-REQUESTER-ID           PIC 9(09).
006200
006300*   Numeric-vs-alpha view of the refusal code this run stops
006400*   on, the third REDEFINES this module carries.
006500 01  W-STOP-REASON-GROUP.
006600     05  W-STOP-REASON-CODE         PIC 9(02).
006700 01  W-STOP-REASON-EDIT REDEFINES W-STOP-REASON-GROUP.
006800     05  W-STOP-REASON-DISP        PIC Z9.
006900
007000 01  W-REQUEST-REFUSED-SWITCH       PIC X.
007100     88  REQUEST-IS-REFUSED             VALUE "Y".
007200
007300 01  W-VALID-ANSWER                 PIC X.
007400     88  VALID-ANSWER                   VALUE "Y", "N".
007500
007600 77  MSG-CONFIRMATION               PIC X(40).
007700 77  DUMMY                          PIC X.
007800*_________________________________________________________________________
007900
008000 PROCEDURE DIVISION.
008100
008200     PERFORM CLEAR-SCREEN.
008300     PERFORM LOAD-RULE-TABLE.
008400     PERFORM WITHDRAW-THE-REQUEST.
008500     PERFORM PAUSE-FOR-ENTER.
008600
008700     EXIT PROGRAM.
008800     STOP RUN.
008900*_________________________________________________________________________
009000
009100 WITHDRAW-THE-REQUEST.
009200
009300     MOVE "N" TO W-REQUEST-REFUSED-SWITCH.
009400
009500     DISPLAY "                    WITHDRAW A REQUEST".
009600     DISPLAY " ".
009700     DISPLAY "ENTER REQUEST-ID: ".
009800     ACCEPT W-ENTRY-REQUEST-ID.
009900     DISPLAY "ENTER YOUR (REQUESTER) USER ID: ".
010000     ACCEPT W-ENTRY-REQUESTER-ID.
010100
010200     PERFORM VALIDATE-WITHDRAW-REQUEST.
010300     IF REQUEST-IS-REFUSED
010400        GO TO WITHDRAW-THE-REQUEST-EXIT.
010500
010600     MOVE "WITHDRAWN         " TO W-REWRITE-NEW-STATUS.
010700     MOVE AREQ-REQUEST-ID      TO W-REWRITE-AREQ-ID.
010800     PERFORM REWRITE-AREQ-STATUS.
010900     MOVE "WITHDRAWN         " TO AREQ-STATUS.
011000
011100     MOVE AREQ-TARGET-ITEM-TYPE TO W-MATCH-ITEM-TYPE.
011200     MOVE AREQ-OPERATION        TO W-MATCH-OPERATION.
011300     MOVE AREQ-REQUESTED-LEVEL  TO W-MATCH-FIELD-VALUE.
011400     PERFORM FIND-MATCHING-RULE.
011500
011600     MOVE W-ENTRY-REQUESTER-ID TO W-LOOK-FOR-USER-ID.
011700     PERFORM LOOK-FOR-USER-RECORD.
011800     MOVE USERNAME TO W-NOTIF-REQUESTER-NAME.
011900
012000     PERFORM PRINT-WITHDRAWN-NOTICE.
012100     DISPLAY "REQUEST WITHDRAWN - REQUEST-ID = " AREQ-REQUEST-ID.
012200
012300 WITHDRAW-THE-REQUEST-EXIT.
012400     EXIT.
012500*_________________________________________________________________________
012600
012700 VALIDATE-WITHDRAW-REQUEST.
012800
012900     MOVE W-ENTRY-REQUEST-ID TO W-LOOK-FOR-AREQ-ID.
013000     PERFORM LOOK-FOR-AREQ-RECORD.
013100     IF NOT AREQ-WAS-FOUND
013200        DISPLAY "NO SUCH REQUEST ON FILE"
013300        MOVE "Y" TO W-REQUEST-REFUSED-SWITCH
013400     ELSE
013500        IF NOT AREQ-IS-ACTIVE
013600           DISPLAY "REQUEST IS NOT ACTIVE - ALREADY " AREQ-STATUS
013700           MOVE "Y" TO W-REQUEST-REFUSED-SWITCH
013800        ELSE
013900           IF AREQ-REQUESTER-ID NOT EQUAL W-ENTRY-REQUESTER-ID
014000              DISPLAY "ONLY THE ORIGINAL REQUESTER MAY WITHDRAW"
014100              MOVE "Y" TO W-REQUEST-REFUSED-SWITCH.
014200*_________________________________________________________________________
014300
014400     COPY "PLGENERAL.CBL".
014500     COPY "PLMENU.CBL".
014600     COPY "PLDATE.CBL".
014700     COPY "PL-LOAD-RULE-TABLE.CBL".
014800     COPY "PL-MATCH-RULE.CBL".
014900     COPY "PL-LOOK-FOR-USER-RECORD.CBL".
015000     COPY "PL-LOOK-FOR-AREQ-RECORD.CBL".
015100     COPY "PL-REWRITE-AREQ-STATUS.CBL".
015200     COPY "PL-PRINT-NOTIFICN.CBL".

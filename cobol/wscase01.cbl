000100* wscase01.cbl
000200*-------------------------------------------------------------
000300*    Working storage shared by every program that has to fold an
000400*    operator-typed field to upper case before it is compared against
000500*    a table entry or stored (usernames, comments, free-text titles).
000600*-------------------------------------------------------------

000700      77 LOWER-ALPHA                   PIC X(26) VALUE
000800         "abcdefghijklmnopqrstuvwxyz".
000900      77 UPPER-ALPHA                   PIC X(26) VALUE
001000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

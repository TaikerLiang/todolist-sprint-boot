000100* PL-CHECK-DUP-ACTIVE-AREQ.CBL
000200*-------------------------------------------------------------
000300*   Duplicate-active-request check run when a new request is
000400*   filed: reject it when an active one (status PENDING or
000500*   PARTIALLY_APPROVED) already exists for the same
000600*   AREQ-TARGET-ITEM-TYPE/AREQ-TARGET-ITEM-ID pair - full pass
000700*   of APPROVAL-REQUEST-FILE, this shop's files carry no
000800*   alternate key to search by.
000900*
001000*   Caller loads W-DUP-TARGET-ITEM-TYPE and W-DUP-TARGET-ITEM-ID,
001100*   PERFORMs CHECK-DUP-ACTIVE-AREQ; on return DUPLICATE-ACTIVE-
001200*   REQUEST-EXISTS says whether the new request must be refused.
001300*
001400*   CHANGE LOG
001500*   ----------
001600*   1994-11-09 rlf  0000  New module.
001700*-------------------------------------------------------------

001800 CHECK-DUP-ACTIVE-AREQ.

001900     MOVE "N" TO W-DUP-FOUND-SWITCH.
002000     MOVE "N" TO W-END-OF-AREQ-FILE.

002100     OPEN INPUT APPROVAL-REQUEST-FILE.
002200     PERFORM READ-AREQ-FILE-NEXT-RECORD.

002300     PERFORM TEST-ONE-AREQ-FOR-DUP
002400                 UNTIL END-OF-AREQ-FILE
002500                    OR DUPLICATE-ACTIVE-REQUEST-EXISTS.

002600     CLOSE APPROVAL-REQUEST-FILE.
002700*_________________________________________________________________________

002800 TEST-ONE-AREQ-FOR-DUP.

002900     IF AREQ-TARGET-ITEM-TYPE EQUAL W-DUP-TARGET-ITEM-TYPE
003000        AND AREQ-TARGET-ITEM-ID EQUAL W-DUP-TARGET-ITEM-ID
003100        AND AREQ-IS-ACTIVE
003200        MOVE "Y" TO W-DUP-FOUND-SWITCH
003300     ELSE
003400        PERFORM READ-AREQ-FILE-NEXT-RECORD.
003500*_________________________________________________________________________

003600 READ-AREQ-FILE-NEXT-RECORD.

003700     READ APPROVAL-REQUEST-FILE NEXT RECORD
003800        AT END
003900           MOVE "Y" TO W-END-OF-AREQ-FILE.
004000*_________________________________________________________________________

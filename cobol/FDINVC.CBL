000100* FDINVC.CBL
000200*-------------------------------------------------------------
000300*   Record layout for INVOICE-FILE.
000400*-------------------------------------------------------------
001000 FD  INVOICE-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  INVOICE-RECORD.
001400     05  INVOICE-REC-ID           PIC 9(09).
001500     05  INVOICE-UUID             PIC X(36).
001600     05  INVOICE-AMOUNT           PIC S9(8)V9(2).
001700     05  INVOICE-STATUS           PIC X(08).
001800         88  INVOICE-IS-CREATED       VALUE "CREATED ".
001900     05  INVOICE-LEVEL            PIC X(06).
002000         88  INVOICE-LEVEL-IS-LOW     VALUE "LOW   ".
002100         88  INVOICE-LEVEL-IS-MEDIUM  VALUE "MEDIUM".
002200         88  INVOICE-LEVEL-IS-HIGH    VALUE "HIGH  ".
002300     05  INVOICE-USER-ID-FK       PIC 9(09).
002400     05  INVOICE-CREATED-AT.
002500         10  INVOICE-CREATED-DATE PIC X(10).
002600         10  FILLER               PIC X(01).
002700         10  INVOICE-CREATED-TIME PIC X(15).
002800     05  INVOICE-UPDATED-AT.
002900         10  INVOICE-UPDATED-DATE PIC X(10).
003000         10  FILLER               PIC X(01).
003100         10  INVOICE-UPDATED-TIME PIC X(15).
003200     05  FILLER                   PIC X(10).

000100* WSDIFTB.cbl
000200*-------------------------------------------------------------
000300*    WORKING-STORAGE for PL-BUILD-DIFF.CBL - the field-by-field
000400*    before/after table it builds.  Not a file: this table is
000500*    only ever DISPLAYed to the operator at request time, never
000600*    written to disk.
000900*-------------------------------------------------------------

001000      01 DIFF-TABLE-COUNT             PIC 9(02) COMP.
001100      01 DIFF-TABLE-MAX-ROWS          PIC 9(02) COMP VALUE 10.

001200      01 DIFF-TABLE-AREA.
001300         05 DIFF-TABLE-ENTRY OCCURS 10 TIMES
001400                              INDEXED BY DFE-IDX.
001500            10 DFE-FIELD-NAME         PIC X(15).
001600            10 DFE-CHANGE-TYPE        PIC X(08).
001700               88 DFE-IS-ADDED            VALUE "ADDED   ".
001800               88 DFE-IS-MODIFIED         VALUE "MODIFIED".
001900               88 DFE-IS-REMOVED          VALUE "REMOVED ".
002000            10 DFE-OLD-VALUE          PIC X(30).
002100            10 DFE-NEW-VALUE          PIC X(30).

002200*---------- Working area for BUILD-TODO-DIFF / BUILD-INVOICE-DIFF
002300      01 W-DIFF-OPERATION             PIC X(06).
002400      01 W-DIFF-INDEX                 PIC 9(02) COMP.

002500*---------- one field's old/new pair, loaded by the caller ahead of
002600*           each PERFORM ADD-ONE-DIFF-ROW
002700      01 W-DIFF-FIELD-NAME            PIC X(15).
002800      01 W-DIFF-OLD-VALUE             PIC X(30).
002900      01 W-DIFF-NEW-VALUE             PIC X(30).
003000      01 W-DIFF-OLD-PRESENT-SWITCH    PIC X.
003100         88 DIFF-OLD-VALUE-PRESENT        VALUE "Y".
003200      01 W-DIFF-NEW-PRESENT-SWITCH    PIC X.
003300         88 DIFF-NEW-VALUE-PRESENT        VALUE "Y".

003400*---------- candidate ("new") field values keyed in by the operator
003500*           for a TODO create/update/delete request - blank/space
003600*           present-switch means the operator left that field alone
003700      01 W-NEW-TODO-TITLE             PIC X(100).
003800      01 W-NEW-TODO-TITLE-SW          PIC X.
003900         88 NEW-TODO-TITLE-PRESENT        VALUE "Y".
004000      01 W-NEW-TODO-DESCRIPTION       PIC X(500).
004100      01 W-NEW-TODO-DESCRIPTION-SW    PIC X.
004200         88 NEW-TODO-DESCRIPTION-PRESENT  VALUE "Y".
004300      01 W-NEW-TODO-COMPLETED         PIC 9(01).
004400      01 W-NEW-TODO-COMPLETED-SW      PIC X.
004500         88 NEW-TODO-COMPLETED-PRESENT    VALUE "Y".
004600      01 W-NEW-TODO-LEVEL             PIC X(06).
004700      01 W-NEW-TODO-LEVEL-SW          PIC X.
004800         88 NEW-TODO-LEVEL-PRESENT        VALUE "Y".

004900*---------- candidate ("new") field values keyed in for an INVOICE
005000*           create/update/delete request
005100      01 W-NEW-INVC-AMOUNT            PIC S9(8)V9(2).
005200      01 W-NEW-INVC-AMOUNT-SW         PIC X.
005300         88 NEW-INVC-AMOUNT-PRESENT       VALUE "Y".
005400      01 W-NEW-INVC-LEVEL             PIC X(06).
005500      01 W-NEW-INVC-LEVEL-SW          PIC X.
005600         88 NEW-INVC-LEVEL-PRESENT        VALUE "Y".
005700      01 W-NEW-INVC-STATUS            PIC X(08).
005800      01 W-NEW-INVC-STATUS-SW         PIC X.
005900         88 NEW-INVC-STATUS-PRESENT       VALUE "Y".

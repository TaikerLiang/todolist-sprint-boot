000100* PLDATE.CBL
000200*-------------------------------------------------------------
000300*   Procedure library - date/time stamping.
000400*
000500*   CHANGE LOG
000600*   ----------
000700*   1994-11-02 rlf  0000  New module, split off the old
000800*                         GET-VALI-DATE-RETURN-GDTV-DATE operator
000900*                         prompt/validate paragraph - nothing in
001000*                         this system asks an operator to key a
001100*                         date; CREATED-AT and UPDATED-AT are
001200*                         always the clock at the moment of write.
001300*   2001-06-19 wjb  0233  Added GET-CURRENT-TIMESTAMP-RETURN-GDNW
001400*                         call at REWRITE time as well as ADD
001500*                         time, per audit finding on request 0233.
001600*-------------------------------------------------------------
001700
001800 GET-CURRENT-TIMESTAMP-RETURN-GDNW.
001900
002000     ACCEPT GDNW-RAW-DATE-CCYYMMDD FROM DATE YYYYMMDD.
002100     ACCEPT GDNW-RAW-TIME-HHMMSSCC FROM TIME.
002200
002300     STRING GDNW-CCYY "-" GDNW-MM "-" GDNW-DD
002400         DELIMITED BY SIZE INTO GDNW-TIMESTAMP-DATE-PART.
002500
002600     STRING GDNW-HH ":" GDNW-MN ":" GDNW-SS "." GDNW-CC "000Z"
002700         DELIMITED BY SIZE INTO GDNW-TIMESTAMP-TIME-PART.
002800*_________________________________________________________________________

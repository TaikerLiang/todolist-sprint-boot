000100* PL-BUILD-DIFF.CBL
000200*-------------------------------------------------------------
000300*   Builds DIFF-TABLE-AREA (WSDIFTB.cbl) for display to the
000400*   operator before a create/update/delete request is filed -
000500*   the table is only ever DISPLAYed, never written to disk.
000900*
001000*   BUILD-TODO-DIFF and BUILD-INVOICE-DIFF expect W-DIFF-
001100*   OPERATION already loaded (CREATE/UPDATE/DELETE) and, for
001200*   UPDATE/DELETE, the current record already sitting in
001300*   TODO-RECORD or INVOICE-RECORD (see PL-LOOK-FOR-USER-RECORD.CBL
001400*   for the read pattern this borrows).  The W-NEW-TODO-*/
001500*   W-NEW-INVC-* fields and their presence switches carry
001600*   whatever the operator actually keyed - CREATE always fills
001700*   every one, UPDATE fills only the fields being changed,
001800*   DELETE fills none.
001900*
002000*   No monetary rounding is applied anywhere in this member -
002100*   AREQ-REQUESTED-AMOUNT / INVOICE-AMOUNT move byte for byte.
002200*
002300*   CHANGE LOG
002400*   ----------
002500*   1994-11-16 rlf  0000  New module.
002510*   2004-05-11 klm  0318  BUILD-INVOICE-DIFF tracked AMOUNT and
002520*                         LEVEL but never STATUS, so an UPDATE
002530*                         that only changed STATUS showed no field
002540*                         changes at all.  STATUS block added,
002550*                         same CREATE/UPDATE/DELETE pattern as the
002560*                         other two fields.
002570*-------------------------------------------------------------

002700 BUILD-TODO-DIFF.

002800     MOVE ZERO TO DIFF-TABLE-COUNT.

002900     MOVE "TITLE" TO W-DIFF-FIELD-NAME.
003000     MOVE "N" TO W-DIFF-OLD-PRESENT-SWITCH.
003100     MOVE "N" TO W-DIFF-NEW-PRESENT-SWITCH.
003200     IF W-DIFF-OPERATION NOT EQUAL "CREATE"
003300        MOVE "Y" TO W-DIFF-OLD-PRESENT-SWITCH
003400        MOVE TODO-TITLE TO W-DIFF-OLD-VALUE.
003500     IF NEW-TODO-TITLE-PRESENT
003600        MOVE "Y" TO W-DIFF-NEW-PRESENT-SWITCH
003700        MOVE W-NEW-TODO-TITLE TO W-DIFF-NEW-VALUE.
003800     PERFORM ADD-ONE-DIFF-ROW.

003900     MOVE "DESCRIPTION" TO W-DIFF-FIELD-NAME.
004000     MOVE "N" TO W-DIFF-OLD-PRESENT-SWITCH.
004100     MOVE "N" TO W-DIFF-NEW-PRESENT-SWITCH.
004200     IF W-DIFF-OPERATION NOT EQUAL "CREATE"
004300        MOVE "Y" TO W-DIFF-OLD-PRESENT-SWITCH
004400        MOVE TODO-DESCRIPTION TO W-DIFF-OLD-VALUE.
004500     IF NEW-TODO-DESCRIPTION-PRESENT
004600        MOVE "Y" TO W-DIFF-NEW-PRESENT-SWITCH
004700        MOVE W-NEW-TODO-DESCRIPTION TO W-DIFF-NEW-VALUE.
004800     PERFORM ADD-ONE-DIFF-ROW.

004900     MOVE "COMPLETED" TO W-DIFF-FIELD-NAME.
005000     MOVE "N" TO W-DIFF-OLD-PRESENT-SWITCH.
005100     MOVE "N" TO W-DIFF-NEW-PRESENT-SWITCH.
005200     IF W-DIFF-OPERATION NOT EQUAL "CREATE"
005300        MOVE "Y" TO W-DIFF-OLD-PRESENT-SWITCH
005400        MOVE TODO-COMPLETED TO W-DIFF-OLD-VALUE.
005500     IF NEW-TODO-COMPLETED-PRESENT
005600        MOVE "Y" TO W-DIFF-NEW-PRESENT-SWITCH
005700        MOVE W-NEW-TODO-COMPLETED TO W-DIFF-NEW-VALUE.
005800     PERFORM ADD-ONE-DIFF-ROW.

005900     MOVE "LEVEL" TO W-DIFF-FIELD-NAME.
006000     MOVE "N" TO W-DIFF-OLD-PRESENT-SWITCH.
006100     MOVE "N" TO W-DIFF-NEW-PRESENT-SWITCH.
006200     IF W-DIFF-OPERATION NOT EQUAL "CREATE"
006300        MOVE "Y" TO W-DIFF-OLD-PRESENT-SWITCH
006400        MOVE TODO-LEVEL TO W-DIFF-OLD-VALUE.
006500     IF NEW-TODO-LEVEL-PRESENT
006600        MOVE "Y" TO W-DIFF-NEW-PRESENT-SWITCH
006700        MOVE W-NEW-TODO-LEVEL TO W-DIFF-NEW-VALUE.
006800     PERFORM ADD-ONE-DIFF-ROW.
006900*_________________________________________________________________________

007000 BUILD-INVOICE-DIFF.

007100     MOVE ZERO TO DIFF-TABLE-COUNT.

007200     MOVE "AMOUNT" TO W-DIFF-FIELD-NAME.
007300     MOVE "N" TO W-DIFF-OLD-PRESENT-SWITCH.
007400     MOVE "N" TO W-DIFF-NEW-PRESENT-SWITCH.
007500     IF W-DIFF-OPERATION NOT EQUAL "CREATE"
007600        MOVE "Y" TO W-DIFF-OLD-PRESENT-SWITCH
007700        MOVE INVOICE-AMOUNT TO W-DIFF-OLD-VALUE.
007800     IF NEW-INVC-AMOUNT-PRESENT
007900        MOVE "Y" TO W-DIFF-NEW-PRESENT-SWITCH
008000        MOVE W-NEW-INVC-AMOUNT TO W-DIFF-NEW-VALUE.
008100     PERFORM ADD-ONE-DIFF-ROW.

008200     MOVE "LEVEL" TO W-DIFF-FIELD-NAME.
008300     MOVE "N" TO W-DIFF-OLD-PRESENT-SWITCH.
008400     MOVE "N" TO W-DIFF-NEW-PRESENT-SWITCH.
008500     IF W-DIFF-OPERATION NOT EQUAL "CREATE"
008600        MOVE "Y" TO W-DIFF-OLD-PRESENT-SWITCH
008700        MOVE INVOICE-LEVEL TO W-DIFF-OLD-VALUE.
008800     IF NEW-INVC-LEVEL-PRESENT
008900        MOVE "Y" TO W-DIFF-NEW-PRESENT-SWITCH
009000        MOVE W-NEW-INVC-LEVEL TO W-DIFF-NEW-VALUE.
009100     PERFORM ADD-ONE-DIFF-ROW.
009110
009120     MOVE "STATUS" TO W-DIFF-FIELD-NAME.
009130     MOVE "N" TO W-DIFF-OLD-PRESENT-SWITCH.
009140     MOVE "N" TO W-DIFF-NEW-PRESENT-SWITCH.
009150     IF W-DIFF-OPERATION NOT EQUAL "CREATE"
009160        MOVE "Y" TO W-DIFF-OLD-PRESENT-SWITCH
009170        MOVE INVOICE-STATUS TO W-DIFF-OLD-VALUE.
009180     IF NEW-INVC-STATUS-PRESENT
009190        MOVE "Y" TO W-DIFF-NEW-PRESENT-SWITCH
009195        MOVE W-NEW-INVC-STATUS TO W-DIFF-NEW-VALUE.
009198     PERFORM ADD-ONE-DIFF-ROW.
009200*_________________________________________________________________________

009300 ADD-ONE-DIFF-ROW.

009400*   CREATE   - one ADDED row per new value actually present.
009500*   UPDATE   - one MODIFIED row per new value present AND
009600*              different from the old value.
009700*   DELETE   - one REMOVED row per old value actually present,
009800*              new value is never looked at.
009900     IF W-DIFF-OPERATION EQUAL "CREATE"
010000        IF DIFF-NEW-VALUE-PRESENT
010100           PERFORM FILE-DIFF-ROW-AS-ADDED
010200     ELSE
010300     IF W-DIFF-OPERATION EQUAL "UPDATE"
010400        IF DIFF-NEW-VALUE-PRESENT
010500           AND W-DIFF-NEW-VALUE NOT EQUAL W-DIFF-OLD-VALUE
010600           PERFORM FILE-DIFF-ROW-AS-MODIFIED
010700     ELSE
010800        IF DIFF-OLD-VALUE-PRESENT
010900           PERFORM FILE-DIFF-ROW-AS-REMOVED.
011000*_________________________________________________________________________

011100 FILE-DIFF-ROW-AS-ADDED.

011200     PERFORM OPEN-NEW-DIFF-TABLE-ROW.
011300     MOVE "ADDED   "     TO DFE-CHANGE-TYPE (DFE-IDX).
011400     MOVE SPACES         TO DFE-OLD-VALUE (DFE-IDX).
011500     MOVE W-DIFF-NEW-VALUE TO DFE-NEW-VALUE (DFE-IDX).
011600*_________________________________________________________________________

011700 FILE-DIFF-ROW-AS-MODIFIED.

011800     PERFORM OPEN-NEW-DIFF-TABLE-ROW.
011900     MOVE "MODIFIED" TO DFE-CHANGE-TYPE (DFE-IDX).
012000     MOVE W-DIFF-OLD-VALUE TO DFE-OLD-VALUE (DFE-IDX).
012100     MOVE W-DIFF-NEW-VALUE TO DFE-NEW-VALUE (DFE-IDX).
012200*_________________________________________________________________________

012300 FILE-DIFF-ROW-AS-REMOVED.

012400     PERFORM OPEN-NEW-DIFF-TABLE-ROW.
012500     MOVE "REMOVED " TO DFE-CHANGE-TYPE (DFE-IDX).
012600     MOVE W-DIFF-OLD-VALUE TO DFE-OLD-VALUE (DFE-IDX).
012700     MOVE SPACES         TO DFE-NEW-VALUE (DFE-IDX).
012800*_________________________________________________________________________

012900 OPEN-NEW-DIFF-TABLE-ROW.

013000     ADD 1 TO DIFF-TABLE-COUNT.
013100     SET DFE-IDX TO DIFF-TABLE-COUNT.
013200     MOVE W-DIFF-FIELD-NAME TO DFE-FIELD-NAME (DFE-IDX).
013300*_________________________________________________________________________

013400 DISPLAY-DIFF-TABLE.

013500     IF DIFF-TABLE-COUNT EQUAL ZERO
013600        DISPLAY "  (NO FIELD CHANGES)"
013700     ELSE
013800        PERFORM DISPLAY-ONE-DIFF-ROW
013900                    VARYING W-DIFF-INDEX FROM 1 BY 1
014000                       UNTIL W-DIFF-INDEX > DIFF-TABLE-COUNT.
014100*_________________________________________________________________________

014200 DISPLAY-ONE-DIFF-ROW.

014300     SET DFE-IDX TO W-DIFF-INDEX.
014400     DISPLAY "  " DFE-FIELD-NAME (DFE-IDX) " "
014500             DFE-CHANGE-TYPE (DFE-IDX) " OLD="
014600             DFE-OLD-VALUE (DFE-IDX) " NEW="
014700             DFE-NEW-VALUE (DFE-IDX).
014800*_________________________________________________________________________

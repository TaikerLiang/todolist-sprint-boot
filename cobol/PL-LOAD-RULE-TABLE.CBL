000100* PL-LOAD-RULE-TABLE.CBL
000200*-------------------------------------------------------------
000300*   ApprovalRulesConfig, translated: RULE-FILE is 10 card
000400*   images, read once at the top of the run into
000500*   RULE-TABLE-AREA (see WSRULETB.cbl).  Every rule lookup
000600*   afterward is a scan of this table, never a re-read of the
000700*   file - see PL-MATCH-RULE.CBL.
000800*
000900*   CHANGE LOG
001000*   ----------
001100*   1994-11-02 rlf  0000  New module.
001200*-------------------------------------------------------------
001300
001400 LOAD-RULE-TABLE.
001500
001600     MOVE ZERO TO RULE-TABLE-COUNT.
001700     MOVE "N" TO W-END-OF-RULE-FILE.
001800
001900     OPEN INPUT RULE-FILE.
002000
002100     PERFORM READ-RULE-FILE-NEXT-RECORD.
002200     PERFORM LOAD-ONE-RULE-TABLE-ROW
002300                 UNTIL END-OF-RULE-FILE
002400                    OR RULE-TABLE-COUNT EQUAL RULE-TABLE-MAX-ROWS.
002500
002600     CLOSE RULE-FILE.
002700*_________________________________________________________________________
002800
002900 LOAD-ONE-RULE-TABLE-ROW.
003000
003100     ADD 1 TO RULE-TABLE-COUNT.
003200     SET RTE-IDX TO RULE-TABLE-COUNT.
003300
003400     MOVE RULE-ITEM-TYPE     TO RTE-ITEM-TYPE (RTE-IDX).
003500     MOVE RULE-OPERATION     TO RTE-OPERATION (RTE-IDX).
003600     MOVE RULE-CONDITION-FLD TO RTE-CONDITION-FLD (RTE-IDX).
003700     MOVE RULE-CONDITION-VAL TO RTE-CONDITION-VAL (RTE-IDX).
003800     MOVE RULE-PRIORITY      TO RTE-PRIORITY (RTE-IDX).
003900
004000     PERFORM COPY-ONE-RULE-ROLE-SLOT
004100                 VARYING W-ROLE-SCAN-INDEX FROM 1 BY 1
004200                    UNTIL W-ROLE-SCAN-INDEX > 3.
004300
004400     PERFORM READ-RULE-FILE-NEXT-RECORD.
004500*_________________________________________________________________________
004600
004700 COPY-ONE-RULE-ROLE-SLOT.
004800
004900     MOVE RULE-ROLE (W-ROLE-SCAN-INDEX)
005000       TO RTE-ROLE (RTE-IDX, W-ROLE-SCAN-INDEX).
005100     MOVE RULE-MANDATORY-FLAG (W-ROLE-SCAN-INDEX)
005200       TO RTE-MANDATORY-FLAG (RTE-IDX, W-ROLE-SCAN-INDEX).
005300*_________________________________________________________________________
005400
005500 READ-RULE-FILE-NEXT-RECORD.
005600
005700     READ RULE-FILE NEXT RECORD
005800        AT END
005900           MOVE "Y" TO W-END-OF-RULE-FILE.
006000*_________________________________________________________________________

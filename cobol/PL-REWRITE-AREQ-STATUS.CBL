000100* PL-REWRITE-AREQ-STATUS.CBL
000200*-------------------------------------------------------------
000300*   Changes one APPROVAL-REQUEST row's STATUS, called from both
000400*   the decision program and the withdrawal program.
000450*   APPROVAL-REQUEST-FILE is LINE SEQUENTIAL
000500*   and cannot be REWRITten in place by key, so this copies the
000600*   whole file forward to APPROVAL-REQUEST-FILE-NEW, swapping in
000700*   the new STATUS/UPDATED-AT on the one matching REQUEST-ID,
000800*   then the calling program's JCL (or the operator, on this
000900*   test rig) renames AREQFILE-NEW over AREQFILE between steps -
001000*   the same old-master/new-master shape this shop's own
001100*   SORT/WORK-FILE report step already uses.
001200*
001300*   Caller loads W-REWRITE-AREQ-ID and W-REWRITE-NEW-STATUS,
001400*   then PERFORMs REWRITE-AREQ-STATUS.
001500*
001600*   CHANGE LOG
001700*   ----------
001800*   1994-11-21 rlf  0000  New module.
001900*-------------------------------------------------------------

002000 REWRITE-AREQ-STATUS.

002100     MOVE "N" TO W-REWRITE-END-OF-AREQ-FILE.

002200     OPEN INPUT APPROVAL-REQUEST-FILE.
002300     OPEN OUTPUT APPROVAL-REQUEST-FILE-NEW.

002400     PERFORM READ-AREQ-FILE-FOR-REWRITE.

002500     PERFORM COPY-ONE-AREQ-RECORD-FORWARD
002600                 UNTIL W-REWRITE-END-OF-AREQ-FILE.

002700     CLOSE APPROVAL-REQUEST-FILE.
002800     CLOSE APPROVAL-REQUEST-FILE-NEW.
002900*_________________________________________________________________________

003000 READ-AREQ-FILE-FOR-REWRITE.

003100     READ APPROVAL-REQUEST-FILE NEXT RECORD
003200        AT END
003300           MOVE "Y" TO W-REWRITE-END-OF-AREQ-FILE.
003400*_________________________________________________________________________

003500 COPY-ONE-AREQ-RECORD-FORWARD.

003600     MOVE AREQ-REQUEST-ID       TO NEW-AREQ-REQUEST-ID.
003700     MOVE AREQ-TARGET-ITEM-TYPE TO NEW-AREQ-TARGET-ITEM-TYPE.
003800     MOVE AREQ-TARGET-ITEM-ID   TO NEW-AREQ-TARGET-ITEM-ID.
003900     MOVE AREQ-OPERATION        TO NEW-AREQ-OPERATION.
004000     MOVE AREQ-REQUESTED-LEVEL  TO NEW-AREQ-REQUESTED-LEVEL.
004100     MOVE AREQ-REQUESTED-AMOUNT TO NEW-AREQ-REQUESTED-AMOUNT.
004200     MOVE AREQ-STATUS           TO NEW-AREQ-STATUS.
004300     MOVE AREQ-REQUESTER-ID     TO NEW-AREQ-REQUESTER-ID.
004400     MOVE AREQ-CREATED-DATE     TO NEW-AREQ-CREATED-DATE.
004500     MOVE AREQ-CREATED-TIME     TO NEW-AREQ-CREATED-TIME.
004600     MOVE AREQ-UPDATED-DATE     TO NEW-AREQ-UPDATED-DATE.
004700     MOVE AREQ-UPDATED-TIME     TO NEW-AREQ-UPDATED-TIME.

004800     IF AREQ-REQUEST-ID EQUAL W-REWRITE-AREQ-ID
004900        PERFORM APPLY-NEW-STATUS-AND-STAMP.

005000     WRITE APPROVAL-REQUEST-NEW-RECORD.
005100     PERFORM READ-AREQ-FILE-FOR-REWRITE.
005200*_________________________________________________________________________

005300 APPLY-NEW-STATUS-AND-STAMP.

005400     MOVE W-REWRITE-NEW-STATUS TO NEW-AREQ-STATUS.

005500     PERFORM GET-CURRENT-TIMESTAMP-RETURN-GDNW.
005600     MOVE GDNW-TIMESTAMP-DATE-PART TO NEW-AREQ-UPDATED-DATE.
005700     MOVE GDNW-TIMESTAMP-TIME-PART TO NEW-AREQ-UPDATED-TIME.
005800*_________________________________________________________________________

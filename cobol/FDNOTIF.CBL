000100* FDNOTIF.CBL
000200*-------------------------------------------------------------
000300*   Print-image record for NOTIFICATION-REPORT.  One flat
000400*   80-byte line per WRITE, same shape as this shop's other
000500*   PRINTER-FILE report work - PL-PRINT-NOTIFICN.CBL STRINGs
000600*   each line's content into NOTIF-PRINT-LINE before the WRITE.
000700*-------------------------------------------------------------
000800 FD  NOTIFICATION-REPORT
000900     LABEL RECORDS ARE OMITTED.
001000 01  NOTIF-PRINT-LINE.
001100     05  NOTIF-PRINT-LINE-TEXT  PIC X(79).
001200     05  FILLER                 PIC X(01).

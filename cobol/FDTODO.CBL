000100* FDTODO.CBL
000200*-------------------------------------------------------------
000300*   Record layout for TODO-FILE.
000400*-------------------------------------------------------------
001000 FD  TODO-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  TODO-RECORD.
001400     05  TODO-ID                  PIC 9(09).
001500     05  TODO-TITLE               PIC X(100).
001600     05  TODO-DESCRIPTION         PIC X(500).
001700     05  TODO-COMPLETED           PIC 9(01).
001800         88  TODO-IS-COMPLETE         VALUE 1.
001900         88  TODO-IS-NOT-COMPLETE     VALUE 0.
002000     05  TODO-LEVEL               PIC X(06).
002100         88  TODO-LEVEL-IS-LOW        VALUE "LOW   ".
002200         88  TODO-LEVEL-IS-MEDIUM     VALUE "MEDIUM".
002300         88  TODO-LEVEL-IS-HIGH       VALUE "HIGH  ".
002400     05  TODO-USER-ID-FK          PIC 9(09).
002500     05  TODO-CREATED-AT.
002600         10  TODO-CREATED-DATE    PIC X(10).
002700         10  FILLER               PIC X(01).
002800         10  TODO-CREATED-TIME    PIC X(15).
002900     05  FILLER                   PIC X(20).

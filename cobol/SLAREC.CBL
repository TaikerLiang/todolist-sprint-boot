000100* SLAREC.CBL
000200*-------------------------------------------------------------
000300*   SELECT clause for APPROVAL-RECORD-FILE - one row per
000400*   approver decision.  Append-only; scanned by
000500*   PL-SCAN-AREC-FOR-REQUEST.CBL for the duplicate-approver
000600*   check and the DISTINCT-approve-role set.
000700*-------------------------------------------------------------
000800    SELECT APPROVAL-RECORD-FILE ASSIGN TO "ARECFILE"
000900           ORGANIZATION IS LINE SEQUENTIAL.

000100* PL-MATCH-RULE.CBL
000200*-------------------------------------------------------------
000300*   Rule matching and rule-satisfaction checking, run against
000400*   the RULE-TABLE-AREA that PL-LOAD-RULE-TABLE.CBL fills once
000500*   per run - see WSRULETB.cbl for every working field named
000600*   below.
000800*
000900*   Caller loads W-MATCH-ITEM-TYPE, W-MATCH-OPERATION and
001000*   W-MATCH-FIELD-VALUE, then PERFORMs FIND-MATCHING-RULE.  On
001100*   return RULE-WAS-FOUND says whether a rule matched, and if
001200*   so MANDATORY-ROLE-TABLE / OPTIONAL-ROLE-TABLE hold that
001300*   rule's role requirements.  Load APPROVED-ROLE-TABLE from
001400*   the request's decision history (PL-SCAN-AREC-FOR-REQUEST.CBL)
001500*   and PERFORM CHECK-RULE-SATISFIED to get RULE-IS-SATISFIED.
001600*
001700*   The one condition field this shop's rules ever test is
001800*   LEVEL - RULE-CONDITION-FLD/RULE-CONDITION-VAL come off
001900*   RULE-FILE already split into two card columns, so the old
002000*   single-string "FIELD=VALUE" parse (and its quirk of always
002100*   matching when the string had no "=" or more than one) is
002200*   moot here - a row with a blank RULE-CONDITION-FLD is simply
002300*   an unconditional rule, same net effect.
002400*
002500*   CHANGE LOG
002600*   ----------
002700*   1994-11-02 rlf  0000  New module.
002800*   1997-04-14 rlf  0071  CHECK-ANY-OPTIONAL-PRESENT added -
002900*                         original only handled the all-mandatory
003000*                         path, optional-only rules fell through
003100*                         satisfied on the first approval typed
003200*                         in by anybody.
003300*-------------------------------------------------------------

004500 FIND-MATCHING-RULE.

004600     MOVE "N" TO W-RULE-FOUND-SWITCH.
004700     MOVE ZERO TO W-BEST-PRIORITY-SO-FAR.
004800     MOVE ZERO TO W-BEST-RULE-INDEX.

004900     PERFORM TEST-ONE-RULE-FOR-MATCH
005000                 VARYING W-RULE-SCAN-INDEX FROM 1 BY 1
005100                    UNTIL W-RULE-SCAN-INDEX > RULE-TABLE-COUNT.

005200     IF W-BEST-RULE-INDEX NOT EQUAL ZERO
005300        MOVE "Y" TO W-RULE-FOUND-SWITCH
005400        SET RTE-IDX TO W-BEST-RULE-INDEX
005500        PERFORM SPLIT-MANDATORY-OPTIONAL-ROLES.
005600*_________________________________________________________________________

005700 TEST-ONE-RULE-FOR-MATCH.

005800     SET RTE-IDX TO W-RULE-SCAN-INDEX.

005900     IF RTE-ITEM-TYPE (RTE-IDX) EQUAL W-MATCH-ITEM-TYPE
006000        AND RTE-OPERATION (RTE-IDX) EQUAL W-MATCH-OPERATION
006100        PERFORM EVALUATE-RULE-CONDITION
006200        IF RULE-CONDITION-MATCHES
006300           PERFORM KEEP-RULE-IF-HIGHEST-PRIORITY.
006400*_________________________________________________________________________

006500 KEEP-RULE-IF-HIGHEST-PRIORITY.

006600*   Ties keep the first (lowest-numbered) rule found, matching a
006700*   priority-sorted table where the highest priority wins and an
006800*   earlier entry beats a later one on an exact tie.
006900     IF W-BEST-RULE-INDEX EQUAL ZERO
007000        OR RTE-PRIORITY (RTE-IDX) > W-BEST-PRIORITY-SO-FAR
007100        MOVE RTE-PRIORITY (RTE-IDX) TO W-BEST-PRIORITY-SO-FAR
007200        MOVE W-RULE-SCAN-INDEX      TO W-BEST-RULE-INDEX.
007300*_________________________________________________________________________

007400 EVALUATE-RULE-CONDITION.

007500     IF RTE-CONDITION-FLD (RTE-IDX) EQUAL SPACES
007600        MOVE "Y" TO W-CONDITION-MATCH-SWITCH
007700     ELSE
007800        IF W-MATCH-FIELD-VALUE EQUAL RTE-CONDITION-VAL (RTE-IDX)
007900           MOVE "Y" TO W-CONDITION-MATCH-SWITCH
008000        ELSE
008100           MOVE "N" TO W-CONDITION-MATCH-SWITCH.
008200*_________________________________________________________________________

008300 SPLIT-MANDATORY-OPTIONAL-ROLES.

008400     MOVE ZERO TO MANDATORY-ROLE-COUNT.
008500     MOVE ZERO TO OPTIONAL-ROLE-COUNT.

008600     PERFORM SPLIT-ONE-ROLE-SLOT
008700                 VARYING W-ROLE-SCAN-INDEX FROM 1 BY 1
008800                    UNTIL W-ROLE-SCAN-INDEX > 3.
008900*_________________________________________________________________________

009000 SPLIT-ONE-ROLE-SLOT.

009100     IF RTE-ROLE (RTE-IDX, W-ROLE-SCAN-INDEX) NOT EQUAL SPACES
009200        IF RTE-ROLE-IS-MANDATORY (RTE-IDX, W-ROLE-SCAN-INDEX)
009300           ADD 1 TO MANDATORY-ROLE-COUNT
009400           MOVE RTE-ROLE (RTE-IDX, W-ROLE-SCAN-INDEX)
009500             TO MANDATORY-ROLE (MANDATORY-ROLE-COUNT)
009600        ELSE
009700           ADD 1 TO OPTIONAL-ROLE-COUNT
009800           MOVE RTE-ROLE (RTE-IDX, W-ROLE-SCAN-INDEX)
009900             TO OPTIONAL-ROLE (OPTIONAL-ROLE-COUNT).
010000*_________________________________________________________________________

010100 CHECK-RULE-SATISFIED.

010200*   Any mandatory role not yet approved fails the rule outright:
010300*   mandatory roles beat optional roles even when both lists are
010400*   non-empty.  With no
010500*   mandatory role on the rule, one optional approval is enough.
010600*   A rule with no roles at all is satisfied on creation.
010700     MOVE "N" TO W-RULE-SATISFIED-SWITCH.

010800     IF MANDATORY-ROLE-COUNT > ZERO
010900        PERFORM CHECK-ALL-MANDATORY-PRESENT
011000     ELSE
011100        IF OPTIONAL-ROLE-COUNT > ZERO
011200           PERFORM CHECK-ANY-OPTIONAL-PRESENT
011300        ELSE
011400           MOVE "Y" TO W-RULE-SATISFIED-SWITCH.
011500*_________________________________________________________________________

011600 CHECK-ALL-MANDATORY-PRESENT.

011700     MOVE "Y" TO W-RULE-SATISFIED-SWITCH.

011800     PERFORM TEST-ONE-MANDATORY-ROLE
011900                 VARYING W-ROLE-SCAN-INDEX FROM 1 BY 1
012000                    UNTIL W-ROLE-SCAN-INDEX > MANDATORY-ROLE-COUNT.
012100*_________________________________________________________________________

012200 TEST-ONE-MANDATORY-ROLE.

012300     MOVE MANDATORY-ROLE (W-ROLE-SCAN-INDEX) TO W-SEARCH-ROLE.
012400     PERFORM SEARCH-APPROVED-ROLE-TABLE.

012500     IF NOT ROLE-WAS-FOUND-IN-APPROVED-SET
012600        MOVE "N" TO W-RULE-SATISFIED-SWITCH.
012700*_________________________________________________________________________

012800 CHECK-ANY-OPTIONAL-PRESENT.

012900*   1997-04-14 rlf 0071
013000     MOVE "N" TO W-RULE-SATISFIED-SWITCH.

013100     PERFORM TEST-ONE-OPTIONAL-ROLE
013200                 VARYING W-ROLE-SCAN-INDEX FROM 1 BY 1
013300                    UNTIL W-ROLE-SCAN-INDEX > OPTIONAL-ROLE-COUNT.
013400*_________________________________________________________________________

013500 TEST-ONE-OPTIONAL-ROLE.

013600     MOVE OPTIONAL-ROLE (W-ROLE-SCAN-INDEX) TO W-SEARCH-ROLE.
013700     PERFORM SEARCH-APPROVED-ROLE-TABLE.

013800     IF ROLE-WAS-FOUND-IN-APPROVED-SET
013900        MOVE "Y" TO W-RULE-SATISFIED-SWITCH.
014000*_________________________________________________________________________

014100 SEARCH-APPROVED-ROLE-TABLE.

014200     MOVE "N" TO W-ROLE-FOUND-IN-SET-SWITCH.

014300     PERFORM TEST-ONE-APPROVED-ROLE
014400                 VARYING W-APPR-SCAN-INDEX FROM 1 BY 1
014500                    UNTIL W-APPR-SCAN-INDEX > APPROVED-ROLE-COUNT.
014600*_________________________________________________________________________

014700 TEST-ONE-APPROVED-ROLE.

014800     IF APPROVED-ROLE (W-APPR-SCAN-INDEX) EQUAL W-SEARCH-ROLE
014900        MOVE "Y" TO W-ROLE-FOUND-IN-SET-SWITCH.
015000*_________________________________________________________________________

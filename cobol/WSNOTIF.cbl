000100* WSNOTIF.cbl
000200*-------------------------------------------------------------
000300*    WORKING-STORAGE for PL-PRINT-NOTIFICN.CBL.  The comma-joined
000400*    "To" line is built once per notification by scanning USER-FILE
000500*    for every username whose USER-ROLE appears in the matched
000600*    rule's MANDATORY-ROLE-TABLE/OPTIONAL-ROLE-TABLE (see WSRULETB.cbl) -
000700*    this system has no e-mail list of its own, so the role set the
000800*    rule engine already computed IS the recipient list.
000900*-------------------------------------------------------------

001000      01 W-NOTIF-RECIPIENT-LIST       PIC X(94).
001100      01 W-NOTIF-RECIPIENT-COUNT      PIC 9(01) COMP.
001200      01 W-NOTIF-END-OF-USER-FILE     PIC X.
001300         88 NOTIF-END-OF-USER-FILE        VALUE "Y".
001400      01 W-NOTIF-ROLE-WANTED-SWITCH   PIC X.
001500         88 NOTIF-ROLE-IS-WANTED          VALUE "Y".

001600      01 W-NOTIF-REQUESTER-NAME       PIC X(30).
001700      01 W-NOTIF-APPROVER-NAME        PIC X(30).
001800      01 W-NOTIF-SUBJECT              PIC X(60).
001900      01 W-NOTIF-REQUEST-ID-DISPLAY   PIC ZZZZZZZZ9.
